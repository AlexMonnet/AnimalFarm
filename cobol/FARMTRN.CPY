000100************************************************************* FTR01
000200*                                                            * FTR01
000300*   F A R M T R N  --  T R A N S A C T I O N   R E C O R D    * FTR01
000400*                                                            * FTR01
000500*   ONE ENTRY PER ADD OR REMOVE REQUEST AGAINST THE ANIMAL   * FTR01
000600*   MASTER.  FORTY BYTES, FIXED.  TRN-ANIMAL-ID IS USED ON    * FTR01
000700*   REMOVE ONLY (ZERO ON ADD); TRN-NAME AND TRN-FAV-COLOR ARE* FTR01
000800*   USED ON ADD ONLY.  NOTE -- THE FOUR FIELDS BELOW FILL THE* FTR01
000900*   FORTY-BYTE RECORD EXACTLY, SO THERE IS NO SPARE FILLER   * FTR01
001000*   ON THIS ONE (DON'T WIDEN A FIELD TO MAKE ROOM FOR ONE).  * FTR01
001100*                                                            * FTR01
001200*   REV  DATE      BY   TICKET   DESCRIPTION                 * FTR01
001300*   ---  --------  ---  -------  --------------------------- FTR01
001400*   00   03/11/86  SVT  -------  ORIGINAL LAYOUT.             FTR01
001500************************************************************* FTR01
001600 01  TRAN-REC.                                                FTR01
001700     02  TRN-ACTION          PIC X(6).                        FTR01
001800     02  TRN-ANIMAL-ID       PIC 9(9).                        FTR01
001900     02  TRN-NAME            PIC X(20).                       FTR01
002000     02  TRN-FAV-COLOR       PIC X(5).                        FTR01
