000100 IDENTIFICATION DIVISION.                                      FRD01
000200 PROGRAM-ID.    FARMRD0.                                       FRD01
000300 AUTHOR.        S. TEMERZIDIS.                                 FRD01
000400 INSTALLATION.  FARM RECORDS SHOP.                             FRD01
000500 DATE-WRITTEN.  09/22/1991.                                    FRD01
000600 DATE-COMPILED.                                                FRD01
000700 SECURITY.      NONE.                                          FRD01
000800*                                                              FRD01
000900*************************************************************  FRD01
001000*                                                            *  FRD01
001100*   FARMRD0  --  BARN REDISTRIBUTION ENGINE                  *  FRD01
001200*                                                            *  FRD01
001300*   CALLED BY FARMAN0 EVERY TIME AN ADD OR A REMOVE CHANGES  *  FRD01
001400*   THE HEAD COUNT OF ONE COLOR.  PICKS UP EVERY ANIMAL AND  *  FRD01
001500*   EVERY BARN OF THE COLOR IT IS GIVEN, ASKS FARMCN0 HOW    *  FRD01
001600*   MANY BARNS THAT HEAD COUNT NEEDS, GROWS OR SHRINKS THE   *  FRD01
001700*   BARN LIST TO MATCH, AND THEN WALKS THE ANIMALS BACK OVER *  FRD01
001800*   THE BARNS ROUND-ROBIN SO THEY COME OUT EVEN.             *  FRD01
001900*                                                            *  FRD01
002000*   REV  DATE      BY   TICKET   DESCRIPTION                 *  FRD01
002100*   ---  --------  ---  -------  ---------------------------   FRD01
002200*   00   09/22/91  SVT  WO-0447  ORIGINAL.  REPLACES THE OLD    FRD01
002300*                               PELAG CUSTOMER-LEDGER SCREEN   FRD01
002400*                               PROGRAM -- KEPT ITS SEQUENTIAL  FRD01
002500*                               SCAN-INTO-A-TABLE HABIT FOR     FRD01
002600*                               THE COLOR SELECTION STEPS.      FRD01
002700*   01   10/14/91  SVT  WO-0452  BOOTSTRAP BARN CAPACITY SET    FRD01
002800*                               TO 20 HEAD, MATCHING THE        FRD01
002900*                               DEFAULT USED ELSEWHERE ON THE   FRD01
003000*                               JOB WHEN NO CAPACITY IS ON      FRD01
003100*                               FILE YET.                       FRD01
003200*   02   11/30/98  JKK  WO-0690  Y2K REVIEW -- NO DATE FIELDS   FRD01
003300*                               IN THIS MODULE, NO CHANGE       FRD01
003400*                               REQUIRED.                      FRD01
003500*   03   05/19/04  JKK  WO-0733  BARNS-CREATED/DELETED COUNTS   FRD01
003600*                               NOW UPDATED BY FARMCN0 ON THE   FRD01
003700*                               SHARED TOTALS AREA.             FRD01
003800*************************************************************  FRD01
003900 ENVIRONMENT DIVISION.                                         FRD01
004000 CONFIGURATION SECTION.                                        FRD01
004100 SOURCE-COMPUTER. IBM-AT.                                      FRD01
004200 OBJECT-COMPUTER. IBM-AT.                                      FRD01
004300 SPECIAL-NAMES.                                                FRD01
004400     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                       FRD01
004500                OFF STATUS IS WS-NORMAL-RUN-SWITCH.             FRD01
004600 DATA DIVISION.                                                FRD01
004700 WORKING-STORAGE SECTION.                                      FRD01
004800 77  WS-SUB1                 PIC 9(4)    COMP.                 FRD01
004900 77  WS-SUB2                 PIC 9(4)    COMP.                 FRD01
005000 77  WS-SUB3                 PIC 9(4)    COMP.                 FRD01
005100 77  WS-DEL-SUB              PIC 9(4)    COMP.                 FRD01
005200 77  WS-ANM-SUB-RD           PIC 9(4)    COMP.                 FRD01
005300 77  WS-ORDINAL              PIC 9(6)    COMP.                 FRD01
005400 77  WS-BARN-PICK            PIC 9(4)    COMP.                 FRD01
005500 77  WS-CAPACITY             PIC 9(4).                         FRD01
005600*                                                              FRD01
005700 01  WS-COLOR-SCOPE-AREA.                                      FRD01
005800     02  WS-COLOR-ANIMAL-COUNT PIC 9(4)  COMP.                 FRD01
005900     02  WS-COLOR-ANIMAL-SUB OCCURS 2000 TIMES                 FRD01
006000                             PIC 9(4)  COMP.                   FRD01
006100     02  WS-COLOR-BARN-COUNT PIC 9(4)  COMP.                   FRD01
006200     02  WS-COLOR-BARN-SUB OCCURS 500 TIMES                    FRD01
006300                           PIC 9(4)  COMP.                     FRD01
006400     02  FILLER              PIC X(2).                         FRD01
006500*                                                              FRD01
006600*    BUILDS THE NAME FOR A BRAND NEW BARN WHEN A COLOR SHOWS   FRD01
006700*    UP WITH ANIMALS BUT NOTHING TO HOUSE THEM IN YET.         FRD01
006800 01  WS-BOOTSTRAP-BARN-NAME.                                   FRD01
006900     02  FILLER              PIC X(5)    VALUE "BARN ".        FRD01
007000     02  WS-BOOT-COLOR       PIC X(10).                        FRD01
007100     02  FILLER              PIC X(10)   VALUE " 0        ".   FRD01
007200 01  WS-BOOTSTRAP-BARN-NAME-R REDEFINES WS-BOOTSTRAP-BARN-NAME. FRD01
007300     02  WS-BOOT-NAME-FLAT   PIC X(25).                        FRD01
007400*                                                              FRD01
007500 01  WS-TRACE-COUNT-AREA.                                      FRD01
007600     02  WS-TRACE-COUNT      PIC 9(4).                         FRD01
007700     02  FILLER              PIC X(1).                         FRD01
007800 01  WS-TRACE-COUNT-AREA-ED REDEFINES WS-TRACE-COUNT-AREA.      FRD01
007900     02  WS-TRACE-COUNT-ED   PIC ZZZ9.                          FRD01
008000     02  FILLER              PIC X(1).                         FRD01
008100*                                                              FRD01
008200*    WS-CN-PARMS IS THE CALL AREA FOR FARMCN0 -- HAND-KEYED TO  FRD01
008300*    MATCH ITS LINKAGE SECTION, SAME AS THE OLD PATHS BLOCK.    FRD01
008400 01  WS-CN-PARMS.                                              FRD01
008500     02  WS-CN-FUNCTION      PIC X(6).                         FRD01
008600         88  WS-CN-CALCULATE     VALUE "CALC  ".               FRD01
008700         88  WS-CN-ADJUST        VALUE "ADJUST".               FRD01
008800     02  WS-CN-COLOR         PIC X(10).                        FRD01
008900     02  WS-CN-ANIMAL-COUNT  PIC 9(6)    COMP.                 FRD01
009000     02  WS-CN-CAPACITY      PIC 9(4).                         FRD01
009100     02  WS-CN-REQUIRED-BARNS PIC 9(4)   COMP.                 FRD01
009200     02  FILLER              PIC X(2).                         FRD01
009210 01  WS-CN-PARMS-R REDEFINES WS-CN-PARMS.                        FRD01
009220     02  WS-CN-PARMS-FLAT    PIC X(23).                          FRD01
009300*                                                              FRD01
009400 LINKAGE SECTION.                                              FRD01
009500 01  LK-RD-COLOR             PIC X(10).                        FRD01
009600*                                                              FRD01
009700     COPY FARMTAB.                                             FRD01
009800*                                                              FRD01
009900 01  WS-CONTROL-TOTALS.                                        FRD01
010000     02  WS-TRANS-READ       PIC 9(6)    COMP.                 FRD01
010100     02  WS-ADDS-APPLIED     PIC 9(6)    COMP.                 FRD01
010200     02  WS-REMOVES-APPLIED  PIC 9(6)    COMP.                 FRD01
010300     02  WS-REJECTS          PIC 9(6)    COMP.                 FRD01
010400     02  WS-BARNS-CREATED    PIC 9(6)    COMP.                 FRD01
010500     02  WS-BARNS-DELETED    PIC 9(6)    COMP.                 FRD01
010600     02  FILLER              PIC X(2).                         FRD01
010700*                                                              FRD01
010800 PROCEDURE DIVISION USING LK-RD-COLOR                          FRD01
010900                          WS-ANIMAL-TABLE-AREA                 FRD01
011000                          WS-BARN-TABLE-AREA                   FRD01
011100                          WS-FARM-COUNTERS                     FRD01
011200                          WS-CONTROL-TOTALS.                   FRD01
011300*                                                              FRD01
011400 1000-REDISTRIBUTE-COLOR.                                      FRD01
011500     PERFORM 1100-SELECT-ANIMALS-OF-COLOR                      FRD01
011600        THRU 1100-SELECT-ANIMALS-OF-COLOR-EXIT.                FRD01
011700     PERFORM 1200-SELECT-BARNS-OF-COLOR                        FRD01
011800        THRU 1200-SELECT-BARNS-OF-COLOR-EXIT.                  FRD01
011900     IF WS-COLOR-ANIMAL-COUNT = 0                              FRD01
012000         PERFORM 1300-DELETE-ALL-BARNS-OF-COLOR                FRD01
012100            THRU 1300-DELETE-ALL-BARNS-OF-COLOR-EXIT            FRD01
012200         GO TO 1000-REDISTRIBUTE-COLOR-EXIT                    FRD01
012300     END-IF.                                                   FRD01
012400     IF WS-COLOR-BARN-COUNT = 0                                FRD01
012500         PERFORM 1350-CREATE-BOOTSTRAP-BARN                    FRD01
012600            THRU 1350-CREATE-BOOTSTRAP-BARN-EXIT                FRD01
012700     END-IF.                                                   FRD01
012800     PERFORM 1360-GET-CAPACITY                                 FRD01
012900        THRU 1360-GET-CAPACITY-EXIT.                           FRD01
013000     MOVE LK-RD-COLOR      TO WS-CN-COLOR.                     FRD01
013100     MOVE WS-COLOR-ANIMAL-COUNT TO WS-CN-ANIMAL-COUNT.         FRD01
013200     MOVE WS-CAPACITY      TO WS-CN-CAPACITY.                  FRD01
013300     MOVE "CALC  "         TO WS-CN-FUNCTION.                  FRD01
013350     DISPLAY "FARMRD0 -- CALLING FARMCN0, PARMS "                FRD01
013360             WS-CN-PARMS-FLAT.                                   FRD01
013400     CALL "FARMCN0" USING WS-CN-PARMS                          FRD01
013500                          WS-BARN-TABLE-AREA                   FRD01
013600                          WS-FARM-COUNTERS                     FRD01
013700                          WS-CONTROL-TOTALS.                   FRD01
013800     MOVE "ADJUST"         TO WS-CN-FUNCTION.                  FRD01
013900     CALL "FARMCN0" USING WS-CN-PARMS                          FRD01
014000                          WS-BARN-TABLE-AREA                   FRD01
014100                          WS-FARM-COUNTERS                     FRD01
014200                          WS-CONTROL-TOTALS.                   FRD01
014300     MOVE WS-CN-REQUIRED-BARNS TO WS-TRACE-COUNT.              FRD01
014400     DISPLAY "FARMRD0 -- COLOR " LK-RD-COLOR                   FRD01
014500             " NEEDS " WS-TRACE-COUNT-ED " BARN(S)".           FRD01
014600     PERFORM 1200-SELECT-BARNS-OF-COLOR                        FRD01
014700        THRU 1200-SELECT-BARNS-OF-COLOR-EXIT.                  FRD01
014800     PERFORM 1400-ASSIGN-ROUND-ROBIN                          FRD01
014900        THRU 1400-ASSIGN-ROUND-ROBIN-EXIT.                     FRD01
015000 1000-REDISTRIBUTE-COLOR-EXIT.                                 FRD01
015100     EXIT.                                                     FRD01
015200*                                                              FRD01
015300*    BUILT ON PELAG'S OLD INDEX-CODE SCAN -- WALK THE WHOLE     FRD01
015400*    ANIMAL TABLE ONCE AND REMEMBER WHERE THIS COLOR'S ROWS     FRD01
015500*    LIVE.                                                     FRD01
015600 1100-SELECT-ANIMALS-OF-COLOR.                                 FRD01
015700     MOVE 0 TO WS-COLOR-ANIMAL-COUNT.                          FRD01
015800     IF WS-ANIMAL-COUNT = 0                                    FRD01
015900         GO TO 1100-SELECT-ANIMALS-OF-COLOR-EXIT.              FRD01
016000     MOVE 1 TO WS-SUB1.                                        FRD01
016100 1100-SELECT-ANIMALS-OF-COLOR-LOOP.                            FRD01
016200     IF WS-ANM-FAV-COLOR (WS-SUB1) = LK-RD-COLOR                FRD01
016300         ADD 1 TO WS-COLOR-ANIMAL-COUNT                        FRD01
016400         MOVE WS-SUB1 TO WS-COLOR-ANIMAL-SUB                    FRD01
016500                          (WS-COLOR-ANIMAL-COUNT)               FRD01
016600     END-IF.                                                   FRD01
016700     IF WS-SUB1 NOT < WS-ANIMAL-COUNT                           FRD01
016800         GO TO 1100-SELECT-ANIMALS-OF-COLOR-EXIT.               FRD01
016900     ADD 1 TO WS-SUB1.                                          FRD01
017000     GO TO 1100-SELECT-ANIMALS-OF-COLOR-LOOP.                   FRD01
017100 1100-SELECT-ANIMALS-OF-COLOR-EXIT.                             FRD01
017200     EXIT.                                                      FRD01
017300*                                                              FRD01
017400 1200-SELECT-BARNS-OF-COLOR.                                    FRD01
017500     MOVE 0 TO WS-COLOR-BARN-COUNT.                             FRD01
017600     IF WS-BARN-COUNT = 0                                       FRD01
017700         GO TO 1200-SELECT-BARNS-OF-COLOR-EXIT.                 FRD01
017800     MOVE 1 TO WS-SUB1.                                         FRD01
017900 1200-SELECT-BARNS-OF-COLOR-LOOP.                               FRD01
018000     IF WS-BRN-COLOR (WS-SUB1) = LK-RD-COLOR                    FRD01
018100         ADD 1 TO WS-COLOR-BARN-COUNT                           FRD01
018200         MOVE WS-SUB1 TO WS-COLOR-BARN-SUB                      FRD01
018300                          (WS-COLOR-BARN-COUNT)                 FRD01
018400     END-IF.                                                    FRD01
018500     IF WS-SUB1 NOT < WS-BARN-COUNT                             FRD01
018600         GO TO 1200-SELECT-BARNS-OF-COLOR-EXIT.                 FRD01
018700     ADD 1 TO WS-SUB1.                                          FRD01
018800     GO TO 1200-SELECT-BARNS-OF-COLOR-LOOP.                     FRD01
018900 1200-SELECT-BARNS-OF-COLOR-EXIT.                               FRD01
019000     EXIT.                                                      FRD01
019100*                                                              FRD01
019200*    NO ANIMALS LEFT OF THIS COLOR -- EVERY BARN OF THE COLOR   FRD01
019300*    COMES OUT OF THE TABLE, HIGHEST SUBSCRIPT FIRST SO THE     FRD01
019400*    COMPACTION BELOW NEVER SHIFTS A ROW WE HAVEN'T VISITED.    FRD01
019500 1300-DELETE-ALL-BARNS-OF-COLOR.                                FRD01
019600     MOVE WS-COLOR-BARN-COUNT TO WS-DEL-SUB.                    FRD01
019700 1300-DELETE-ALL-BARNS-OF-COLOR-LOOP.                           FRD01
019800     IF WS-DEL-SUB < 1                                          FRD01
019900         GO TO 1300-DELETE-ALL-BARNS-OF-COLOR-EXIT.             FRD01
020000     MOVE WS-COLOR-BARN-SUB (WS-DEL-SUB) TO WS-SUB2.            FRD01
020100     PERFORM 1320-DELETE-BARN-AT                                FRD01
020200        THRU 1320-DELETE-BARN-AT-EXIT.                          FRD01
020300     ADD 1 TO WS-BARNS-DELETED.                                 FRD01
020400     SUBTRACT 1 FROM WS-DEL-SUB.                                FRD01
020500     GO TO 1300-DELETE-ALL-BARNS-OF-COLOR-LOOP.                 FRD01
020600 1300-DELETE-ALL-BARNS-OF-COLOR-EXIT.                           FRD01
020700     EXIT.                                                      FRD01
020800*                                                              FRD01
020900*    SHIFTS EVERY ROW ABOVE WS-SUB2 DOWN ONE SLOT.  USED BY     FRD01
021000*    1300 ABOVE AND AVAILABLE FOR ANY OTHER BARN-TABLE DELETE.  FRD01
021100 1320-DELETE-BARN-AT.                                           FRD01
021200     MOVE WS-SUB2 TO WS-SUB1.                                   FRD01
021300     IF WS-SUB1 NOT < WS-BARN-COUNT                             FRD01
021400         GO TO 1320-DELETE-BARN-AT-DONE.                        FRD01
021500 1320-DELETE-BARN-AT-LOOP.                                      FRD01
021600     MOVE WS-BRN-ID (WS-SUB1 + 1)                                FRD01
021700                      TO WS-BRN-ID (WS-SUB1).                   FRD01
021800     MOVE WS-BRN-NAME (WS-SUB1 + 1)                              FRD01
021900                      TO WS-BRN-NAME (WS-SUB1).                  FRD01
022000     MOVE WS-BRN-COLOR (WS-SUB1 + 1)                             FRD01
022100                      TO WS-BRN-COLOR (WS-SUB1).                 FRD01
022200     MOVE WS-BRN-CAPACITY (WS-SUB1 + 1)                          FRD01
022300                      TO WS-BRN-CAPACITY (WS-SUB1).              FRD01
022400     IF WS-SUB1 + 1 NOT < WS-BARN-COUNT                          FRD01
022500         GO TO 1320-DELETE-BARN-AT-DONE.                         FRD01
022600     ADD 1 TO WS-SUB1.                                           FRD01
022700     GO TO 1320-DELETE-BARN-AT-LOOP.                             FRD01
022800 1320-DELETE-BARN-AT-DONE.                                       FRD01
022900     SUBTRACT 1 FROM WS-BARN-COUNT.                              FRD01
023000 1320-DELETE-BARN-AT-EXIT.                                       FRD01
023100     EXIT.                                                       FRD01
023200*                                                              FRD01
023300*    THIS COLOR HAS ANIMALS BUT NO BARN YET -- OPEN ONE AT THE  FRD01
023400*    SHOP'S STANDARD STARTING CAPACITY OF 20 HEAD.              FRD01
023500 1350-CREATE-BOOTSTRAP-BARN.                                     FRD01
023600     MOVE LK-RD-COLOR TO WS-BOOT-COLOR.                          FRD01
023700     ADD 1 TO WS-BARN-COUNT.                                     FRD01
023800     MOVE WS-BARN-COUNT TO WS-SUB2.                              FRD01
023900     MOVE WS-NEXT-BARN-ID TO WS-BRN-ID (WS-SUB2).                FRD01
024000     ADD 1 TO WS-NEXT-BARN-ID.                                   FRD01
024100     MOVE WS-BOOT-NAME-FLAT TO WS-BRN-NAME (WS-SUB2).            FRD01
024200     MOVE LK-RD-COLOR TO WS-BRN-COLOR (WS-SUB2).                 FRD01
024300     MOVE 20 TO WS-BRN-CAPACITY (WS-SUB2).                       FRD01
024400     ADD 1 TO WS-BARNS-CREATED.                                  FRD01
024500     PERFORM 1200-SELECT-BARNS-OF-COLOR                          FRD01
024600        THRU 1200-SELECT-BARNS-OF-COLOR-EXIT.                    FRD01
024700 1350-CREATE-BOOTSTRAP-BARN-EXIT.                                FRD01
024800     EXIT.                                                       FRD01
024900*                                                              FRD01
025000*    EVERY BARN OF ONE COLOR SHARES ONE CAPACITY -- TAKE IT     FRD01
025100*    FROM THE FIRST BARN OF THE COLOR ON THE TABLE.             FRD01
025200 1360-GET-CAPACITY.                                              FRD01
025300     MOVE WS-COLOR-BARN-SUB (1) TO WS-SUB2.                      FRD01
025400     MOVE WS-BRN-CAPACITY (WS-SUB2) TO WS-CAPACITY.              FRD01
025500 1360-GET-CAPACITY-EXIT.                                         FRD01
025600     EXIT.                                                       FRD01
025700*                                                              FRD01
025800*    ANIMAL AT ORDINAL POSITION N (ZERO-BASED, IN THE ORDER     FRD01
025900*    LOADED FROM THE MASTER) GOES TO THE BARN AT POSITION       FRD01
026000*    N MODULO THE NUMBER OF BARNS THIS COLOR NOW HAS.           FRD01
026100 1400-ASSIGN-ROUND-ROBIN.                                        FRD01
026200     IF WS-COLOR-ANIMAL-COUNT = 0                                FRD01
026300         GO TO 1400-ASSIGN-ROUND-ROBIN-EXIT.                     FRD01
026400     MOVE 1 TO WS-SUB1.                                          FRD01
026500 1400-ASSIGN-ROUND-ROBIN-LOOP.                                   FRD01
026600     COMPUTE WS-ORDINAL = WS-SUB1 - 1.                           FRD01
026700     DIVIDE WS-ORDINAL BY WS-CN-REQUIRED-BARNS                   FRD01
026800            GIVING WS-SUB3 REMAINDER WS-BARN-PICK.               FRD01
026900     ADD 1 TO WS-BARN-PICK.                                      FRD01
027000     MOVE WS-COLOR-BARN-SUB (WS-BARN-PICK) TO WS-SUB2.           FRD01
027100     MOVE WS-COLOR-ANIMAL-SUB (WS-SUB1) TO WS-ANM-SUB-RD.        FRD01
027200     MOVE WS-BRN-ID (WS-SUB2) TO WS-ANM-BARN-ID (WS-ANM-SUB-RD). FRD01
027300     IF WS-SUB1 NOT < WS-COLOR-ANIMAL-COUNT                      FRD01
027400         GO TO 1400-ASSIGN-ROUND-ROBIN-EXIT.                     FRD01
027500     ADD 1 TO WS-SUB1.                                           FRD01
027600     GO TO 1400-ASSIGN-ROUND-ROBIN-LOOP.                         FRD01
027700 1400-ASSIGN-ROUND-ROBIN-EXIT.                                   FRD01
027800     EXIT.                                                       FRD01
