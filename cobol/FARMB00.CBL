000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FARMB00.
000300 AUTHOR.        S. TEMERZIDIS.
000400 INSTALLATION.  FARM RECORDS SHOP.
000500 DATE-WRITTEN.  09/22/1991.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*
000900*************************************************************
001000*                                                           *
001100*   FARMB00  --  FARM HOUSING BATCH CONTROL PROGRAM          *
001200*                                                           *
001300*   LOADS THE ANIMAL AND BARN MASTERS INTO CORE, APPLIES    *
001400*   EVERY ADD/REMOVE TRANSACTION AGAINST THE ANIMAL MASTER  *
001500*   BY CALLING FARMAN0, WRITES BOTH MASTERS BACK OUT AND    *
001600*   HANDS THE UPDATED TABLES TO FARMRP0 FOR THE HOUSING     *
001700*   REPORT.  THIS IS THE ONLY PROGRAM IN THE LOAD THAT      *
001800*   OWNS THE TABLES -- EVERYTHING ELSE GETS THEM BY         *
001900*   REFERENCE ON THE CALL.                                  *
002000*                                                           *
002100*   REV  DATE      BY   TICKET   DESCRIPTION                *
002200*   ---  --------  ---  -------  ---------------------------
002300*   00   09/22/91  SVT  WO-0447  ORIGINAL.  REPLACES THE OLD
002400*                               KTIM MENU -- THIS SHOP HAS
002500*                               NO TERMINAL WORK LEFT ON THE
002600*                               HOUSING JOB, IT RUNS COLD.
002700*   01   10/14/91  SVT  WO-0452  ANIMAL TABLE RAISED TO 2000
002800*                               ROWS (SEE FARMTAB).
002900*   02   02/03/93  SVT  WO-0511  CONTROL TOTALS ADDED TO THE
003000*                               TRAILER OF THE REPORT.
003100*   03   11/30/98  JKK  WO-0690  Y2K -- RUN DATE NOW CARRIES A
003200*                               FOUR DIGIT CENTURY/YEAR SPLIT.
003300*   04   05/19/04  JKK  WO-0733  BARNS-CREATED/DELETED NOW
003400*                               FLOW BACK FROM FARMRD0 THROUGH
003500*                               FARMAN0 ON THE SHARED TOTALS
003600*                               AREA INSTEAD OF A RETURN CODE.
003700*************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AT.
004100 OBJECT-COMPUTER. IBM-AT.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS WS-RERUN-SWITCH
004400                OFF STATUS IS WS-NORMAL-RUN-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ANIMAL-MASTER-IN  ASSIGN TO ANIMIN
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS WS-ANM-IN-STAT.
005000     SELECT BARN-MASTER-IN    ASSIGN TO BARNIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WS-BRN-IN-STAT.
005300     SELECT TRANSACTION-FILE  ASSIGN TO TRANIN
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS WS-TRN-STAT.
005600     SELECT ANIMAL-MASTER-OUT ASSIGN TO ANIMOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS WS-ANM-OUT-STAT.
005900     SELECT BARN-MASTER-OUT   ASSIGN TO BARNOUT
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WS-BRN-OUT-STAT.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ANIMAL-MASTER-IN
006500     LABEL RECORDS ARE STANDARD.
006600     COPY FARMANM REPLACING ==ANIMAL-REC== BY ==ANIMAL-IN-REC==.
006700 FD  BARN-MASTER-IN
006800     LABEL RECORDS ARE STANDARD.
006900     COPY FARMBRN REPLACING ==BARN-REC== BY ==BARN-IN-REC==.
007000 FD  TRANSACTION-FILE
007100     LABEL RECORDS ARE STANDARD.
007200     COPY FARMTRN.
007300 FD  ANIMAL-MASTER-OUT
007400     LABEL RECORDS ARE STANDARD.
007500     COPY FARMANM REPLACING ==ANIMAL-REC== BY ==ANIMAL-OUT-REC==.
007600 FD  BARN-MASTER-OUT
007700     LABEL RECORDS ARE STANDARD.
007800     COPY FARMBRN REPLACING ==BARN-REC== BY ==BARN-OUT-REC==.
007900 WORKING-STORAGE SECTION.
008000 77  WS-EOF-TRANS-SW         PIC X       VALUE "N".
008100     88  WS-EOF-TRANS                    VALUE "Y".
008200 77  WS-REMAINDER            PIC 9(6)    COMP.
008210 77  WS-ANM-IDX              PIC 9(4)    COMP.
008220 77  WS-BRN-IDX              PIC 9(4)    COMP.
008300*
008400 01  WS-FILE-STATUSES.
008500     02  WS-ANM-IN-STAT      PIC XX.
008600     02  WS-BRN-IN-STAT      PIC XX.
008700     02  WS-TRN-STAT         PIC XX.
008800     02  WS-ANM-OUT-STAT     PIC XX.
008900     02  WS-BRN-OUT-STAT     PIC XX.
009000     02  FILLER              PIC X(2).
009100*
009200 01  WS-RUN-DATE.
009300     02  WS-RUN-DATE-CC      PIC 9(2)    VALUE 19.
009400     02  WS-RUN-DATE-YY      PIC 9(2).
009500     02  WS-RUN-DATE-MM      PIC 9(2).
009600     02  WS-RUN-DATE-DD      PIC 9(2).
009700     02  FILLER              PIC X(2).
009800 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.
009900     02  WS-RUN-DATE-NUMERIC PIC 9(8).
010000     02  FILLER              PIC X(2).
010050 01  WS-SYSTEM-DATE.
010060     02  WS-SYS-YY           PIC 99.
010070     02  WS-SYS-MM           PIC 99.
010080     02  WS-SYS-DD           PIC 99.
010090     02  FILLER              PIC X(2).
010100*
010200     COPY FARMTAB.
010300*
010400 01  WS-CONTROL-TOTALS.
010500     02  WS-TRANS-READ       PIC 9(6)    COMP.
010600     02  WS-ADDS-APPLIED     PIC 9(6)    COMP.
010700     02  WS-REMOVES-APPLIED  PIC 9(6)    COMP.
010800     02  WS-REJECTS          PIC 9(6)    COMP.
010900     02  WS-BARNS-CREATED    PIC 9(6)    COMP.
011000     02  WS-BARNS-DELETED    PIC 9(6)    COMP.
011100     02  FILLER              PIC X(2).
011200*
011300*    WS-CURRENT-TRAN IS HAND-KEYED, NOT COPIED -- SAME HABIT
011400*    AS THE OLD LINKAGES BLOCK, KEPT IN STEP WITH FARMTRN.
011500 01  WS-CURRENT-TRAN.
011600     02  TRN-ACTION-WS       PIC X(6).
011700     02  TRN-ANIMAL-ID-WS    PIC 9(9).
011800     02  TRN-NAME-WS         PIC X(20).
011900     02  TRN-FAV-COLOR-WS    PIC X(5).
011950 01  WS-CURRENT-TRAN-R REDEFINES WS-CURRENT-TRAN.
011960     02  WS-CURRENT-TRAN-FLAT PIC X(40).
012000*
012100 01  WS-SERVICE-PARMS.
012200     02  WS-SERVICE-FUNCTION PIC X(6).
012300         88  WS-SVC-ADD          VALUE "ADD   ".
012400         88  WS-SVC-REMOVE       VALUE "REMOVE".
012500     02  WS-SERVICE-COLOR    PIC X(10).
012600     02  WS-SERVICE-REJECT-SW PIC X.
012700         88  WS-SERVICE-REJECTED VALUE "Y".
012800     02  FILLER              PIC X(2).
012810 01  WS-SERVICE-PARMS-R REDEFINES WS-SERVICE-PARMS.
012820     02  WS-SERVICE-PARMS-FLAT PIC X(19).
012900 PROCEDURE DIVISION.
013000*
013100 0000-MAIN-CONTROL.
013200     PERFORM 1000-OPEN-FILES
013300        THRU 1000-OPEN-FILES-EXIT.
013400     PERFORM 1100-LOAD-ANIMAL-MASTER
013500        THRU 1100-LOAD-ANIMAL-MASTER-EXIT.
013600     PERFORM 1200-LOAD-BARN-MASTER
013700        THRU 1200-LOAD-BARN-MASTER-EXIT.
013800     PERFORM 2000-PROCESS-TRANSACTIONS
013900        THRU 2000-PROCESS-TRANSACTIONS-EXIT.
014000     PERFORM 3000-WRITE-ANIMAL-MASTER-OUT
014100        THRU 3000-WRITE-ANIMAL-MASTER-OUT-EXIT.
014200     PERFORM 3100-WRITE-BARN-MASTER-OUT
014300        THRU 3100-WRITE-BARN-MASTER-OUT-EXIT.
014400     CALL "FARMRP0" USING WS-ANIMAL-TABLE-AREA
014500                          WS-BARN-TABLE-AREA
014600                          WS-CONTROL-TOTALS
014700                          WS-COLOR-DOMAIN-TABLE
014800                          WS-RUN-DATE.
014900     CLOSE ANIMAL-MASTER-IN BARN-MASTER-IN TRANSACTION-FILE
015000           ANIMAL-MASTER-OUT BARN-MASTER-OUT.
015100     STOP RUN.
015200*
015300 1000-OPEN-FILES.
015400     OPEN INPUT  ANIMAL-MASTER-IN.
015500     OPEN INPUT  BARN-MASTER-IN.
015600     OPEN INPUT  TRANSACTION-FILE.
015700     OPEN OUTPUT ANIMAL-MASTER-OUT.
015800     OPEN OUTPUT BARN-MASTER-OUT.
015900     ACCEPT WS-SYSTEM-DATE FROM DATE.
015910     IF WS-SYS-YY < 50
015920         MOVE 20 TO WS-RUN-DATE-CC
015930     ELSE
015940         MOVE 19 TO WS-RUN-DATE-CC
015950     END-IF.
015960     MOVE WS-SYS-YY TO WS-RUN-DATE-YY.
015970     MOVE WS-SYS-MM TO WS-RUN-DATE-MM.
015980     MOVE WS-SYS-DD TO WS-RUN-DATE-DD.
016100 1000-OPEN-FILES-EXIT.
016200     EXIT.
016300*
016400 1100-LOAD-ANIMAL-MASTER.
016500     MOVE ZEROES TO WS-ANIMAL-COUNT.
016600     MOVE 1      TO WS-NEXT-ANIMAL-ID.
016700     READ ANIMAL-MASTER-IN
016800          AT END GO TO 1100-LOAD-ANIMAL-MASTER-EXIT.
016900 1100-LOAD-ANIMAL-MASTER-LOOP.
017000     ADD 1 TO WS-ANIMAL-COUNT.
017100     MOVE WS-ANIMAL-COUNT TO WS-ANM-IDX.
017200     MOVE ANM-ID OF ANIMAL-IN-REC
017300                         TO WS-ANM-ID (WS-ANM-IDX).
017400     MOVE ANM-NAME OF ANIMAL-IN-REC
017500                         TO WS-ANM-NAME (WS-ANM-IDX).
017600     MOVE ANM-FAV-COLOR OF ANIMAL-IN-REC
017700                         TO WS-ANM-FAV-COLOR (WS-ANM-IDX).
017800     MOVE ANM-BARN-ID OF ANIMAL-IN-REC
017900                         TO WS-ANM-BARN-ID (WS-ANM-IDX).
018000     COMPUTE WS-NEXT-ANIMAL-ID = ANM-ID OF ANIMAL-IN-REC + 1.
018100     READ ANIMAL-MASTER-IN
018200          AT END GO TO 1100-LOAD-ANIMAL-MASTER-EXIT.
018300     GO TO 1100-LOAD-ANIMAL-MASTER-LOOP.
018400 1100-LOAD-ANIMAL-MASTER-EXIT.
018500     EXIT.
018600*
018700 1200-LOAD-BARN-MASTER.
018800     MOVE ZEROES TO WS-BARN-COUNT.
018900     MOVE 1      TO WS-NEXT-BARN-ID.
019000     READ BARN-MASTER-IN
019100          AT END GO TO 1200-LOAD-BARN-MASTER-EXIT.
019200 1200-LOAD-BARN-MASTER-LOOP.
019300     ADD 1 TO WS-BARN-COUNT.
019400     MOVE WS-BARN-COUNT TO WS-BRN-IDX.
019500     MOVE BRN-ID OF BARN-IN-REC TO WS-BRN-ID (WS-BRN-IDX).
019600     MOVE BRN-NAME OF BARN-IN-REC TO WS-BRN-NAME (WS-BRN-IDX).
019700     MOVE BRN-COLOR OF BARN-IN-REC TO WS-BRN-COLOR (WS-BRN-IDX).
019800     MOVE BRN-CAPACITY OF BARN-IN-REC
019900                         TO WS-BRN-CAPACITY (WS-BRN-IDX).
020000     COMPUTE WS-NEXT-BARN-ID = BRN-ID OF BARN-IN-REC + 1.
020100     READ BARN-MASTER-IN
020200          AT END GO TO 1200-LOAD-BARN-MASTER-EXIT.
020300     GO TO 1200-LOAD-BARN-MASTER-LOOP.
020400 1200-LOAD-BARN-MASTER-EXIT.
020500     EXIT.
020600*
020700 2000-PROCESS-TRANSACTIONS.
020800     MOVE ZEROES TO WS-TRANS-READ      WS-ADDS-APPLIED
020900                     WS-REMOVES-APPLIED WS-REJECTS
021000                     WS-BARNS-CREATED   WS-BARNS-DELETED.
021100     READ TRANSACTION-FILE
021200          AT END GO TO 2000-PROCESS-TRANSACTIONS-EXIT.
021300 2000-PROCESS-TRANSACTIONS-LOOP.
021400     ADD 1 TO WS-TRANS-READ.
021500     MOVE TRN-ACTION    OF TRAN-REC TO TRN-ACTION-WS.
021600     MOVE TRN-ANIMAL-ID OF TRAN-REC TO TRN-ANIMAL-ID-WS.
021700     MOVE TRN-NAME      OF TRAN-REC TO TRN-NAME-WS.
021800     MOVE TRN-FAV-COLOR OF TRAN-REC TO TRN-FAV-COLOR-WS.
021900     MOVE "N" TO WS-SERVICE-REJECT-SW.
022000     EVALUATE TRN-ACTION OF TRAN-REC
022100         WHEN "ADD   "
022200             MOVE "ADD   " TO WS-SERVICE-FUNCTION
022300         WHEN "REMOVE"
022400             MOVE "REMOVE" TO WS-SERVICE-FUNCTION
022500         WHEN OTHER
022600             MOVE "Y" TO WS-SERVICE-REJECT-SW
022700     END-EVALUATE.
022750     IF WS-SERVICE-REJECTED AND TRN-ACTION OF TRAN-REC NOT = "ADD   "
022760                            AND TRN-ACTION OF TRAN-REC NOT = "REMOVE"
022770         DISPLAY "FARMB00 -- BAD ACTION CODE, TRAN WAS "
022780                 WS-CURRENT-TRAN-FLAT.
022800     IF WS-SERVICE-REJECTED
022900         ADD 1 TO WS-REJECTS
023000     ELSE
023050         DISPLAY "FARMB00 -- SERVICE PARMS " WS-SERVICE-PARMS-FLAT
023100         CALL "FARMAN0" USING WS-CURRENT-TRAN
023200                              WS-SERVICE-PARMS
023300                              WS-ANIMAL-TABLE-AREA
023400                              WS-BARN-TABLE-AREA
023500                              WS-FARM-COUNTERS
023600                              WS-CONTROL-TOTALS
023700                              WS-COLOR-DOMAIN-TABLE
023800         IF WS-SERVICE-REJECTED
023900             ADD 1 TO WS-REJECTS
024000         ELSE
024100             IF WS-SVC-ADD
024200                 ADD 1 TO WS-ADDS-APPLIED
024300             ELSE
024400                 ADD 1 TO WS-REMOVES-APPLIED
024500             END-IF
024600         END-IF
024700     END-IF.
024800     READ TRANSACTION-FILE
024900          AT END GO TO 2000-PROCESS-TRANSACTIONS-EXIT.
025000     GO TO 2000-PROCESS-TRANSACTIONS-LOOP.
025100 2000-PROCESS-TRANSACTIONS-EXIT.
025200     EXIT.
025300*
025400 3000-WRITE-ANIMAL-MASTER-OUT.
025500     MOVE 1 TO WS-ANM-IDX.
025600     IF WS-ANIMAL-COUNT = 0
025700         GO TO 3000-WRITE-ANIMAL-MASTER-OUT-EXIT.
025800 3000-WRITE-ANIMAL-MASTER-OUT-LOOP.
025900     MOVE WS-ANM-ID (WS-ANM-IDX) TO ANM-ID OF ANIMAL-OUT-REC.
026000     MOVE WS-ANM-NAME (WS-ANM-IDX)
026100                      TO ANM-NAME OF ANIMAL-OUT-REC.
026200     MOVE WS-ANM-FAV-COLOR (WS-ANM-IDX)
026300                      TO ANM-FAV-COLOR OF ANIMAL-OUT-REC.
026400     MOVE WS-ANM-BARN-ID (WS-ANM-IDX)
026500                      TO ANM-BARN-ID OF ANIMAL-OUT-REC.
026600     WRITE ANIMAL-OUT-REC.
026700     IF WS-ANM-IDX NOT < WS-ANIMAL-COUNT
026800         GO TO 3000-WRITE-ANIMAL-MASTER-OUT-EXIT.
026900     ADD 1 TO WS-ANM-IDX.
027000     GO TO 3000-WRITE-ANIMAL-MASTER-OUT-LOOP.
027100 3000-WRITE-ANIMAL-MASTER-OUT-EXIT.
027200     EXIT.
027300*
027400 3100-WRITE-BARN-MASTER-OUT.
027500     MOVE 1 TO WS-BRN-IDX.
027600     IF WS-BARN-COUNT = 0
027700         GO TO 3100-WRITE-BARN-MASTER-OUT-EXIT.
027800 3100-WRITE-BARN-MASTER-OUT-LOOP.
027900     MOVE WS-BRN-ID (WS-BRN-IDX) TO BRN-ID OF BARN-OUT-REC.
028000     MOVE WS-BRN-NAME (WS-BRN-IDX) TO BRN-NAME OF BARN-OUT-REC.
028100     MOVE WS-BRN-COLOR (WS-BRN-IDX) TO BRN-COLOR OF BARN-OUT-REC.
028200     MOVE WS-BRN-CAPACITY (WS-BRN-IDX)
028300                      TO BRN-CAPACITY OF BARN-OUT-REC.
028400     WRITE BARN-OUT-REC.
028500     IF WS-BRN-IDX NOT < WS-BARN-COUNT
028600         GO TO 3100-WRITE-BARN-MASTER-OUT-EXIT.
028700     ADD 1 TO WS-BRN-IDX.
028800     GO TO 3100-WRITE-BARN-MASTER-OUT-LOOP.
028900 3100-WRITE-BARN-MASTER-OUT-EXIT.
029000     EXIT.
