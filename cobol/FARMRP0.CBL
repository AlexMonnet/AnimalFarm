000100 IDENTIFICATION DIVISION.                                      FRP01
000200 PROGRAM-ID.    FARMRP0.                                       FRP01
000300 AUTHOR.        S. TEMERZIDIS.                                 FRP01
000400 INSTALLATION.  FARM RECORDS SHOP.                             FRP01
000500 DATE-WRITTEN.  09/22/1991.                                    FRP01
000600 DATE-COMPILED.                                                FRP01
000700 SECURITY.      NONE.                                          FRP01
000800*                                                              FRP01
000900*************************************************************  FRP01
001000*                                                            *  FRP01
001100*   FARMRP0  --  HOUSING REPORT WRITER                       *  FRP01
001200*                                                            *  FRP01
001300*   CALLED ONCE BY FARMB00 AFTER BOTH MASTERS HAVE BEEN       *  FRP01
001400*   UPDATED.  WALKS THE COLOR DOMAIN, THEN FOR EACH COLOR     *  FRP01
001500*   WALKS ITS BARNS, THEN FOR EACH BARN WALKS ITS ANIMALS,    *  FRP01
001600*   PRINTING A BARN LINE AND INDENTED ANIMAL LINES WITH A     *  FRP01
001700*   CONTROL BREAK TOTAL AT EACH LEVEL AND A TRANSACTION       *  FRP01
001800*   TRAILER AT THE END.                                       *  FRP01
001900*                                                            *  FRP01
002000*   REV  DATE      BY   TICKET   DESCRIPTION                 *  FRP01
002100*   ---  --------  ---  -------  ---------------------------   FRP01
002200*   00   09/22/91  SVT  WO-0447  ORIGINAL.  REPLACES THE OLD    FRP01
002300*                               PEL02 CUSTOMER-LEDGER PRINT.    FRP01
002400*                               KEPT THE HEADER-PRT/OPEN        FRP01
002500*                               EXTEND HABIT AND THE PRT-1      FRP01
002600*                               THRU PRT-6 LINE TEMPLATES.      FRP01
002700*   01   02/03/93  SVT  WO-0511  ADDED THE TRAILER TOTALS       FRP01
002800*                               LINE (PRT-9/PRT-10).            FRP01
002900*   02   11/30/98  JKK  WO-0690  Y2K -- HEADING NOW PRINTS A    FRP01
003000*                               FOUR DIGIT CENTURY/YEAR.        FRP01
003100*   03   05/19/04  JKK  WO-0733  GRAND TOTALS LINE ADDED        FRP01
003200*                               AHEAD OF THE TRAILER.           FRP01
003300*************************************************************  FRP01
003400 ENVIRONMENT DIVISION.                                         FRP01
003500 CONFIGURATION SECTION.                                        FRP01
003600 SOURCE-COMPUTER. IBM-AT.                                      FRP01
003700 OBJECT-COMPUTER. IBM-AT.                                      FRP01
003800 SPECIAL-NAMES.                                                FRP01
003900     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                       FRP01
004000                OFF STATUS IS WS-NORMAL-RUN-SWITCH.             FRP01
004100 INPUT-OUTPUT SECTION.                                         FRP01
004200 FILE-CONTROL.                                                 FRP01
004300     SELECT HOUSING-REPORT ASSIGN TO RPTOUT                    FRP01
004400            ORGANIZATION IS LINE SEQUENTIAL.                   FRP01
004500 DATA DIVISION.                                                FRP01
004600 FILE SECTION.                                                 FRP01
004700 FD  HOUSING-REPORT                                             FRP01
004800     LABEL RECORDS OMITTED.                                     FRP01
004900 01  PRT-REC                 PIC X(80).                        FRP01
005000 WORKING-STORAGE SECTION.                                      FRP01
005100 77  WS-DOM-SUB              PIC 9(4)    COMP.                 FRP01
005200 77  WS-BRN-SUB              PIC 9(4)    COMP.                 FRP01
005300 77  WS-ANM-SUB              PIC 9(4)    COMP.                 FRP01
005400 77  WS-COLOR-BARN-CNT       PIC 9(4)    COMP.                 FRP01
005500 77  WS-COLOR-ANIMAL-CNT     PIC 9(6)    COMP.                 FRP01
005600 77  WS-BARN-ANIMAL-CNT      PIC 9(6)    COMP.                 FRP01
005700 77  WS-GRAND-BARN-CNT       PIC 9(6)    COMP.                 FRP01
005800 77  WS-GRAND-ANIMAL-CNT     PIC 9(6)    COMP.                 FRP01
005900*                                                              FRP01
006000 01  PRT-1.                                                     FRP01
006100     02  FILLER              PIC X(2)    VALUE SPACES.          FRP01
006200     02  FILLER              PIC X(20)   VALUE                  FRP01
006300         "FARM HOUSING REPORT".                                 FRP01
006400     02  FILLER              PIC X(9)    VALUE "RUN DATE ".     FRP01
006500     02  P1-RUN-DATE         PIC X(10).                         FRP01
006600     02  FILLER              PIC X(39)   VALUE SPACES.          FRP01
006700 01  PRT-2.                                                     FRP01
006800     02  FILLER              PIC X(80)   VALUE ALL "-".          FRP01
006900 01  PRT-3.                                                     FRP01
007000     02  FILLER              PIC X(5)    VALUE SPACES.           FRP01
007100     02  FILLER              PIC X(7)    VALUE "BARN   ".        FRP01
007200     02  FILLER              PIC X(6)    VALUE "NAME  ".         FRP01
007300     02  FILLER              PIC X(20)   VALUE SPACES.           FRP01
007400     02  FILLER              PIC X(9)    VALUE "CAPACITY ".      FRP01
007500     02  FILLER              PIC X(7)    VALUE "HOUSED ".        FRP01
007600     02  FILLER              PIC X(26)   VALUE SPACES.           FRP01
007700 01  PRT-4.                                                     FRP01
007800     02  FILLER              PIC X(3)    VALUE SPACES.           FRP01
007900     02  FILLER              PIC X(7)    VALUE "COLOR: ".        FRP01
008000     02  P4-COLOR            PIC X(10).                         FRP01
008100     02  FILLER              PIC X(60)   VALUE SPACES.           FRP01
008200 01  PRT-5.                                                     FRP01
008300     02  FILLER              PIC X(5)    VALUE SPACES.           FRP01
008400     02  P5-BARN-ID          PIC 9(9).                          FRP01
008500     02  FILLER              PIC X(2)    VALUE SPACES.           FRP01
008600     02  P5-BARN-NAME        PIC X(25).                         FRP01
008700     02  FILLER              PIC X(3)    VALUE SPACES.           FRP01
008800     02  P5-CAPACITY         PIC ZZZ9.                           FRP01
008900     02  FILLER              PIC X(5)    VALUE SPACES.           FRP01
009000     02  P5-HOUSED           PIC ZZZ9.                          FRP01
009100     02  FILLER              PIC X(24)   VALUE SPACES.           FRP01
009200 01  PRT-6.                                                     FRP01
009300     02  FILLER              PIC X(10)   VALUE SPACES.           FRP01
009400     02  P6-ANIMAL-ID        PIC 9(9).                          FRP01
009500     02  FILLER              PIC X(2)    VALUE SPACES.           FRP01
009600     02  P6-ANIMAL-NAME      PIC X(20).                          FRP01
009700     02  FILLER              PIC X(37)   VALUE SPACES.           FRP01
009800 01  PRT-7.                                                     FRP01
009900     02  FILLER              PIC X(5)    VALUE SPACES.           FRP01
010000     02  FILLER              PIC X(9)    VALUE "COLOR TOT".      FRP01
010100     02  FILLER              PIC X(7)    VALUE " BARNS=".        FRP01
010200     02  P7-BARN-CNT         PIC ZZZ9.                          FRP01
010300     02  FILLER              PIC X(9)    VALUE " ANIMALS=".      FRP01
010400     02  P7-ANIMAL-CNT       PIC ZZZZZ9.                         FRP01
010500     02  FILLER              PIC X(37)   VALUE SPACES.           FRP01
010600 01  PRT-8.                                                     FRP01
010700     02  FILLER              PIC X(2)    VALUE SPACES.          FRP01
010800     02  FILLER              PIC X(13)   VALUE "GRAND TOTALS".   FRP01
010900     02  FILLER              PIC X(7)    VALUE " BARNS=".        FRP01
011000     02  P8-BARN-CNT         PIC ZZZZ9.                         FRP01
011100     02  FILLER              PIC X(9)    VALUE " ANIMALS=".      FRP01
011200     02  P8-ANIMAL-CNT       PIC ZZZZZ9.                         FRP01
011300     02  FILLER              PIC X(33)   VALUE SPACES.           FRP01
011400 01  PRT-9.                                                     FRP01
011500     02  FILLER              PIC X(2)    VALUE SPACES.          FRP01
011600     02  FILLER              PIC X(9)    VALUE "TRAILER: ".      FRP01
011700     02  FILLER              PIC X(6)    VALUE "READ=".          FRP01
011800     02  P9-TRANS-READ       PIC ZZZZZ9.                         FRP01
011900     02  FILLER              PIC X(6)    VALUE " ADD=".          FRP01
012000     02  P9-ADDS             PIC ZZZZZ9.                         FRP01
012100     02  FILLER              PIC X(6)    VALUE " REM=".          FRP01
012200     02  P9-REMOVES          PIC ZZZZZ9.                         FRP01
012300     02  FILLER              PIC X(7)    VALUE " REJ=".          FRP01
012400     02  P9-REJECTS          PIC ZZZZZ9.                         FRP01
012500     02  FILLER              PIC X(17)   VALUE SPACES.           FRP01
012600 01  PRT-10.                                                     FRP01
012700     02  FILLER              PIC X(2)    VALUE SPACES.          FRP01
012800     02  FILLER              PIC X(18)   VALUE "TRAILER CONTINUED:". FRP01
012900     02  FILLER              PIC X(7)    VALUE " BCRE=".         FRP01
013000     02  P10-BARNS-CREATED   PIC ZZZZZ9.                        FRP01
013100     02  FILLER              PIC X(7)    VALUE " BDEL=".         FRP01
013200     02  P10-BARNS-DELETED   PIC ZZZZZ9.                        FRP01
013300     02  FILLER              PIC X(29)   VALUE SPACES.           FRP01
013400*                                                              FRP01
013500 01  WS-RUN-DATE-EDIT.                                          FRP01
013600     02  WE-MM               PIC 99.                            FRP01
013700     02  FILLER              PIC X       VALUE "/".              FRP01
013800     02  WE-DD               PIC 99.                            FRP01
013900     02  FILLER              PIC X       VALUE "/".              FRP01
014000     02  WE-CCYY             PIC 9(4).                           FRP01
014100 01  WS-RUN-DATE-EDIT-R REDEFINES WS-RUN-DATE-EDIT.              FRP01
014200     02  WE-FLAT             PIC X(10).                         FRP01
014210*                                                              FRP01
014220 01  WS-GRAND-TRACE-AREA.                                       FRP01
014230     02  WS-GT-BARNS         PIC 9(6).                           FRP01
014240     02  WS-GT-ANIMALS       PIC 9(6).                           FRP01
014245     02  FILLER              PIC X(2).                           FRP01
014250 01  WS-GRAND-TRACE-AREA-ED REDEFINES WS-GRAND-TRACE-AREA.      FRP01
014260     02  WS-GT-BARNS-ED      PIC ZZZZZ9.                        FRP01
014270     02  WS-GT-ANIMALS-ED    PIC ZZZZZ9.                        FRP01
014280     02  FILLER              PIC X(2).                           FRP01
014300*                                                              FRP01
014400 LINKAGE SECTION.                                               FRP01
014500     COPY FARMTAB.                                               FRP01
014600*                                                              FRP01
014700 01  WS-CONTROL-TOTALS.                                         FRP01
014800     02  WS-TRANS-READ       PIC 9(6)    COMP.                  FRP01
014900     02  WS-ADDS-APPLIED     PIC 9(6)    COMP.                  FRP01
015000     02  WS-REMOVES-APPLIED  PIC 9(6)    COMP.                  FRP01
015100     02  WS-REJECTS          PIC 9(6)    COMP.                  FRP01
015200     02  WS-BARNS-CREATED    PIC 9(6)    COMP.                  FRP01
015300     02  WS-BARNS-DELETED    PIC 9(6)    COMP.                  FRP01
015400     02  FILLER              PIC X(2).                          FRP01
015510 01  WS-CONTROL-TOTALS-R REDEFINES WS-CONTROL-TOTALS.            FRP01
015520     02  WS-CONTROL-TOTALS-FLAT PIC X(26).                       FRP01
015500*                                                              FRP01
015600 01  LK-RUN-DATE.                                                FRP01
015700     02  LK-RUN-DATE-CC      PIC 9(2).                           FRP01
015800     02  LK-RUN-DATE-YY      PIC 9(2).                           FRP01
015900     02  LK-RUN-DATE-MM      PIC 9(2).                           FRP01
016000     02  LK-RUN-DATE-DD      PIC 9(2).                           FRP01
016100     02  FILLER              PIC X(2).                           FRP01
016200*                                                              FRP01
016300 PROCEDURE DIVISION USING WS-ANIMAL-TABLE-AREA                  FRP01
016400                          WS-BARN-TABLE-AREA                    FRP01
016500                          WS-CONTROL-TOTALS                     FRP01
016600                          WS-COLOR-DOMAIN-TABLE                  FRP01
016700                          LK-RUN-DATE.                           FRP01
016800*                                                              FRP01
016900 1000-PRODUCE-REPORT.                                            FRP01
017000     OPEN OUTPUT HOUSING-REPORT.                                 FRP01
017100     MOVE 0 TO WS-GRAND-BARN-CNT.                                FRP01
017200     MOVE 0 TO WS-GRAND-ANIMAL-CNT.                              FRP01
017300     PERFORM 1100-WRITE-PAGE-HEADING                             FRP01
017400        THRU 1100-WRITE-PAGE-HEADING-EXIT.                       FRP01
017500     MOVE 1 TO WS-DOM-SUB.                                       FRP01
017600 1000-PRODUCE-REPORT-LOOP.                                       FRP01
017700     PERFORM 1200-WRITE-COLOR-GROUP                              FRP01
017800        THRU 1200-WRITE-COLOR-GROUP-EXIT.                        FRP01
017900     IF WS-DOM-SUB NOT < 7                                       FRP01
018000         GO TO 1000-PRODUCE-REPORT-TOTALS.                       FRP01
018100     ADD 1 TO WS-DOM-SUB.                                        FRP01
018200     GO TO 1000-PRODUCE-REPORT-LOOP.                             FRP01
018300 1000-PRODUCE-REPORT-TOTALS.                                     FRP01
018400     PERFORM 1500-WRITE-GRAND-TOTALS                             FRP01
018500        THRU 1500-WRITE-GRAND-TOTALS-EXIT.                       FRP01
018600     PERFORM 1600-WRITE-TRAILER-TOTALS                           FRP01
018700        THRU 1600-WRITE-TRAILER-TOTALS-EXIT.                     FRP01
018800     CLOSE HOUSING-REPORT.                                       FRP01
018900 1000-PRODUCE-REPORT-EXIT.                                       FRP01
019000     EXIT.                                                       FRP01
019100*                                                              FRP01
019200 1100-WRITE-PAGE-HEADING.                                        FRP01
019300     MOVE LK-RUN-DATE-MM TO WE-MM.                               FRP01
019400     MOVE LK-RUN-DATE-DD TO WE-DD.                               FRP01
019500     COMPUTE WE-CCYY = (LK-RUN-DATE-CC * 100) + LK-RUN-DATE-YY.   FRP01
019600     MOVE WE-FLAT TO P1-RUN-DATE.                                FRP01
019700     WRITE PRT-REC FROM PRT-1.                                   FRP01
019800     WRITE PRT-REC FROM PRT-2.                                   FRP01
019900     WRITE PRT-REC FROM PRT-3.                                   FRP01
020000     WRITE PRT-REC FROM PRT-2.                                   FRP01
020100 1100-WRITE-PAGE-HEADING-EXIT.                                   FRP01
020200     EXIT.                                                       FRP01
020300*                                                              FRP01
020400*    ONE COLOR OF THE SEVEN-COLOR DOMAIN.  SKIPS CLEAN IF THE   FRP01
020500*    COLOR HAS NO BARNS AT ALL (NOTHING WAS EVER REDISTRIBUTED  FRP01
020600*    INTO IT).                                                  FRP01
020700 1200-WRITE-COLOR-GROUP.                                         FRP01
020800     MOVE 0 TO WS-COLOR-BARN-CNT.                                FRP01
020900     MOVE 0 TO WS-COLOR-ANIMAL-CNT.                              FRP01
021000     IF WS-BARN-COUNT = 0                                        FRP01
021100         GO TO 1200-WRITE-COLOR-GROUP-EXIT.                      FRP01
021200     MOVE 1 TO WS-BRN-SUB.                                       FRP01
021300 1200-WRITE-COLOR-GROUP-LOOP.                                    FRP01
021400     IF WS-BRN-COLOR (WS-BRN-SUB) = WS-COLOR-NAME (WS-DOM-SUB)   FRP01
021500         IF WS-COLOR-BARN-CNT = 0                                FRP01
021600             MOVE WS-COLOR-NAME (WS-DOM-SUB) TO P4-COLOR         FRP01
021700             WRITE PRT-REC FROM PRT-4                            FRP01
021800         END-IF                                                  FRP01
021900         PERFORM 1300-WRITE-BARN-GROUP                           FRP01
022000            THRU 1300-WRITE-BARN-GROUP-EXIT                      FRP01
022100         ADD 1 TO WS-COLOR-BARN-CNT                              FRP01
022200     END-IF.                                                     FRP01
022300     IF WS-BRN-SUB NOT < WS-BARN-COUNT                           FRP01
022400         GO TO 1200-WRITE-COLOR-GROUP-TOTAL.                     FRP01
022500     ADD 1 TO WS-BRN-SUB.                                         FRP01
022600     GO TO 1200-WRITE-COLOR-GROUP-LOOP.                          FRP01
022700 1200-WRITE-COLOR-GROUP-TOTAL.                                   FRP01
022800     IF WS-COLOR-BARN-CNT = 0                                    FRP01
022900         GO TO 1200-WRITE-COLOR-GROUP-EXIT.                      FRP01
023000     MOVE WS-COLOR-BARN-CNT TO P7-BARN-CNT.                      FRP01
023100     MOVE WS-COLOR-ANIMAL-CNT TO P7-ANIMAL-CNT.                  FRP01
023200     WRITE PRT-REC FROM PRT-7.                                   FRP01
023300     ADD WS-COLOR-BARN-CNT TO WS-GRAND-BARN-CNT.                 FRP01
023400     ADD WS-COLOR-ANIMAL-CNT TO WS-GRAND-ANIMAL-CNT.             FRP01
023500 1200-WRITE-COLOR-GROUP-EXIT.                                    FRP01
023600     EXIT.                                                       FRP01
023700*                                                              FRP01
023800*    ONE BARN -- WRITES THE BARN LINE, THEN EVERY ANIMAL       FRP01
023900*    HOUSED IN IT, INDENTED.                                    FRP01
024000 1300-WRITE-BARN-GROUP.                                          FRP01
024100     MOVE 0 TO WS-BARN-ANIMAL-CNT.                               FRP01
024200     IF WS-ANIMAL-COUNT = 0                                      FRP01
024300         GO TO 1300-WRITE-BARN-GROUP-HEAD.                       FRP01
024400     MOVE 1 TO WS-ANM-SUB.                                       FRP01
024500 1300-WRITE-BARN-GROUP-SCAN.                                     FRP01
024600     IF WS-ANM-BARN-ID (WS-ANM-SUB) = WS-BRN-ID (WS-BRN-SUB)     FRP01
024700         ADD 1 TO WS-BARN-ANIMAL-CNT.                            FRP01
024800     IF WS-ANM-SUB NOT < WS-ANIMAL-COUNT                         FRP01
024900         GO TO 1300-WRITE-BARN-GROUP-HEAD.                       FRP01
025000     ADD 1 TO WS-ANM-SUB.                                        FRP01
025100     GO TO 1300-WRITE-BARN-GROUP-SCAN.                           FRP01
025200 1300-WRITE-BARN-GROUP-HEAD.                                     FRP01
025300     MOVE WS-BRN-ID (WS-BRN-SUB)   TO P5-BARN-ID.                FRP01
025400     MOVE WS-BRN-NAME (WS-BRN-SUB) TO P5-BARN-NAME.              FRP01
025500     MOVE WS-BRN-CAPACITY (WS-BRN-SUB) TO P5-CAPACITY.           FRP01
025600     MOVE WS-BARN-ANIMAL-CNT TO P5-HOUSED.                       FRP01
025700     WRITE PRT-REC FROM PRT-5.                                   FRP01
025800     ADD WS-BARN-ANIMAL-CNT TO WS-COLOR-ANIMAL-CNT.              FRP01
025900     IF WS-ANIMAL-COUNT = 0                                      FRP01
026000         GO TO 1300-WRITE-BARN-GROUP-EXIT.                       FRP01
026100     MOVE 1 TO WS-ANM-SUB.                                       FRP01
026200 1300-WRITE-BARN-GROUP-LOOP.                                     FRP01
026300     IF WS-ANM-BARN-ID (WS-ANM-SUB) = WS-BRN-ID (WS-BRN-SUB)     FRP01
026400         PERFORM 1400-WRITE-ANIMAL-LINE                          FRP01
026500            THRU 1400-WRITE-ANIMAL-LINE-EXIT.                    FRP01
026600     IF WS-ANM-SUB NOT < WS-ANIMAL-COUNT                         FRP01
026700         GO TO 1300-WRITE-BARN-GROUP-EXIT.                       FRP01
026800     ADD 1 TO WS-ANM-SUB.                                        FRP01
026900     GO TO 1300-WRITE-BARN-GROUP-LOOP.                           FRP01
027000 1300-WRITE-BARN-GROUP-EXIT.                                     FRP01
027100     EXIT.                                                       FRP01
027200*                                                              FRP01
027300 1400-WRITE-ANIMAL-LINE.                                         FRP01
027400     MOVE WS-ANM-ID (WS-ANM-SUB)   TO P6-ANIMAL-ID.              FRP01
027500     MOVE WS-ANM-NAME (WS-ANM-SUB) TO P6-ANIMAL-NAME.            FRP01
027600     WRITE PRT-REC FROM PRT-6.                                   FRP01
027700 1400-WRITE-ANIMAL-LINE-EXIT.                                     FRP01
027800     EXIT.                                                       FRP01
027900*                                                              FRP01
028000 1500-WRITE-GRAND-TOTALS.                                        FRP01
028100     WRITE PRT-REC FROM PRT-2.                                   FRP01
028200     MOVE WS-GRAND-BARN-CNT TO P8-BARN-CNT.                      FRP01
028300     MOVE WS-GRAND-ANIMAL-CNT TO P8-ANIMAL-CNT.                  FRP01
028400     WRITE PRT-REC FROM PRT-8.                                   FRP01
028410     MOVE WS-GRAND-BARN-CNT   TO WS-GT-BARNS.                    FRP01
028420     MOVE WS-GRAND-ANIMAL-CNT TO WS-GT-ANIMALS.                  FRP01
028430     DISPLAY "FARMRP0 -- GRAND TOTALS BARNS "                    FRP01
028440             WS-GT-BARNS-ED " ANIMALS " WS-GT-ANIMALS-ED.        FRP01
028500 1500-WRITE-GRAND-TOTALS-EXIT.                                    FRP01
028600     EXIT.                                                       FRP01
028700*                                                              FRP01
028800 1600-WRITE-TRAILER-TOTALS.                                      FRP01
028810     DISPLAY "FARMRP0 -- TRAILER TOTALS "                        FRP01
028820             WS-CONTROL-TOTALS-FLAT.                              FRP01
028900     MOVE WS-TRANS-READ      TO P9-TRANS-READ.                   FRP01
029000     MOVE WS-ADDS-APPLIED    TO P9-ADDS.                         FRP01
029100     MOVE WS-REMOVES-APPLIED TO P9-REMOVES.                      FRP01
029200     MOVE WS-REJECTS         TO P9-REJECTS.                      FRP01
029300     WRITE PRT-REC FROM PRT-9.                                   FRP01
029400     MOVE WS-BARNS-CREATED   TO P10-BARNS-CREATED.                FRP01
029500     MOVE WS-BARNS-DELETED   TO P10-BARNS-DELETED.                FRP01
029600     WRITE PRT-REC FROM PRT-10.                                  FRP01
029700 1600-WRITE-TRAILER-TOTALS-EXIT.                                  FRP01
029800     EXIT.                                                       FRP01
