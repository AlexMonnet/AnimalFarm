000100************************************************************* FTB01
000200*                                                            * FTB01
000300*   F A R M T A B  --  I N - C O R E   F A R M   T A B L E S * FTB01
000400*                                                            * FTB01
000500*   THE ANIMAL AND BARN MASTERS ARE READ WHOLE INTO THESE    * FTB01
000600*   TWO TABLES AT THE START OF THE RUN (ASCENDING BY ID --   * FTB01
000700*   THIS IS THE ORDER THE REDISTRIBUTION STEP ASSIGNS IN).   * FTB01
000800*   FARMB00 OWNS THE STORAGE; FARMAN0, FARMRD0 AND FARMCN0   * FTB01
000900*   ALL RECEIVE THE SAME LAYOUT BY REFERENCE ON THEIR CALL.  * FTB01
001000*   COPIED RATHER THAN HAND-KEYED BECAUSE ALL FOUR PROGRAMS  * FTB01
001100*   MUST AGREE ON IT BYTE FOR BYTE.                          * FTB01
001200*                                                            * FTB01
001300*   REV  DATE      BY   TICKET   DESCRIPTION                 * FTB01
001400*   ---  --------  ---  -------  --------------------------- FTB01
001500*   00   09/22/91  SVT  WO-0447  ORIGINAL, WRITTEN WHEN THE   FTB01
001600*                               HOUSING PROGRAM WAS SPLIT     FTB01
001700*                               INTO FIVE LOAD MODULES.       FTB01
001800*   01   10/14/91  SVT  WO-0452  RAISED ANIMAL TABLE FROM 500 FTB01
001900*                               TO 2000 -- HERD OUTGREW IT.   FTB01
001950*   02   12/02/91  SVT  WO-0461  DROPPED INDEXED-BY -- EVERY   FTB01
001960*                               OTHER PROGRAM IN THIS SHOP    FTB01
001970*                               WALKS TABLES WITH A PLAIN     FTB01
001980*                               COMP SUBSCRIPT, NOT AN INDEX. FTB01
002000************************************************************* FTB01
002100 01  WS-ANIMAL-TABLE-AREA.                                    FTB01
002200     02  WS-ANIMAL-COUNT         PIC 9(4)  COMP.               FTB01
002300     02  WS-ANIMAL-ENTRY OCCURS 2000 TIMES.                   FTB01
002500         03  WS-ANM-ID           PIC 9(9).                     FTB01
002600         03  WS-ANM-NAME         PIC X(20).                    FTB01
002700         03  WS-ANM-FAV-COLOR    PIC X(10).                    FTB01
002800         03  WS-ANM-BARN-ID      PIC 9(9).                     FTB01
002900     02  FILLER                  PIC X(2).                     FTB01
003000                                                                FTB01
003100 01  WS-BARN-TABLE-AREA.                                       FTB01
003200     02  WS-BARN-COUNT           PIC 9(4)  COMP.               FTB01
003300     02  WS-BARN-ENTRY OCCURS 500 TIMES.                       FTB01
003500         03  WS-BRN-ID           PIC 9(9).                     FTB01
003600         03  WS-BRN-NAME         PIC X(25).                    FTB01
003700         03  WS-BRN-COLOR        PIC X(10).                    FTB01
003800         03  WS-BRN-CAPACITY     PIC 9(4).                     FTB01
003900     02  FILLER                  PIC X(2).                     FTB01
004000                                                                FTB01
004100 01  WS-FARM-COUNTERS.                                         FTB01
004200     02  WS-NEXT-ANIMAL-ID       PIC 9(9)  COMP.               FTB01
004300     02  WS-NEXT-BARN-ID         PIC 9(9)  COMP.               FTB01
004400     02  FILLER                  PIC X(2).                     FTB01
004500                                                                FTB01
004600************************************************************* FTB01
004700*   COLOR DOMAIN -- SEVEN VALID FAVORITE/BARN COLORS.  THIS  * FTB01
004800*   REPLACES THE OLD SCREEN-ATTRIBUTE COLOR-TABLE THAT USED  * FTB01
004900*   TO LIVE IN EVERY CRT PROGRAM IN THIS SHOP.                * FTB01
005000************************************************************* FTB01
005100 01  WS-COLOR-DOMAIN-TABLE.                                    FTB01
005200     02  FILLER   PIC X(10) VALUE "RED       ".                FTB01
005300     02  FILLER   PIC X(10) VALUE "ORANGE    ".                FTB01
005400     02  FILLER   PIC X(10) VALUE "YELLOW    ".                FTB01
005500     02  FILLER   PIC X(10) VALUE "GREEN     ".                FTB01
005600     02  FILLER   PIC X(10) VALUE "BLUE      ".                FTB01
005700     02  FILLER   PIC X(10) VALUE "INDIGO    ".                FTB01
005800     02  FILLER   PIC X(10) VALUE "VIOLET    ".                FTB01
005900 01  WS-COLOR-DOMAIN REDEFINES WS-COLOR-DOMAIN-TABLE.          FTB01
006000     02  WS-COLOR-NAME    PIC X(10) OCCURS 7 TIMES.             FTB01
