000100 IDENTIFICATION DIVISION.                                      FAN01
000200 PROGRAM-ID.    FARMAN0.                                       FAN01
000300 AUTHOR.        S. TEMERZIDIS.                                 FAN01
000400 INSTALLATION.  FARM RECORDS SHOP.                             FAN01
000500 DATE-WRITTEN.  09/22/1991.                                    FAN01
000600 DATE-COMPILED.                                                FAN01
000700 SECURITY.      NONE.                                          FAN01
000800*                                                              FAN01
000900*************************************************************  FAN01
001000*                                                            *  FAN01
001100*   FARMAN0  --  ANIMAL HOUSING SERVICE                      *  FAN01
001200*                                                            *  FAN01
001300*   CALLED ONCE PER TRANSACTION BY FARMB00.  ADDS A NEW      *  FAN01
001400*   ANIMAL TO THE IN-CORE ANIMAL TABLE OR REMOVES AN EXISTING*  FAN01
001500*   ONE, THEN HANDS THE AFFECTED COLOR OFF TO FARMRD0 SO THE *  FAN01
001600*   BARNS OF THAT COLOR CAN BE REDISTRIBUTED.  ALSO CARRIES  *  FAN01
001700*   THE FIND-ALL AND DELETE-ALL ANIMAL SERVICES, THOUGH      *  FAN01
001800*   NEITHER IS CALLED BY THE HOUSING JOB TODAY.               *  FAN01
001900*                                                            *  FAN01
002000*   REV  DATE      BY   TICKET   DESCRIPTION                 *  FAN01
002100*   ---  --------  ---  -------  ---------------------------   FAN01
002200*   00   09/22/91  SVT  WO-0447  ORIGINAL.  REPLACES THE OLD    FAN01
002300*                               DCARS00 CUSTOMER-RECORD MENU   FAN01
002400*                               HUB -- THIS IS NOW A STRAIGHT   FAN01
002500*                               SUBROUTINE, NO SCREEN WORK.     FAN01
002600*   01   02/03/93  SVT  WO-0511  ADDED THE REJECT TRACE         FAN01
002700*                               DISPLAYS SO OPERATIONS CAN SEE  FAN01
002800*                               WHY A TRANSACTION DROPPED OUT   FAN01
002900*                               WITHOUT PULLING THE REPORT.     FAN01
003000*   02   11/30/98  JKK  WO-0690  Y2K REVIEW -- NO DATE FIELDS   FAN01
003100*                               IN THIS MODULE, NO CHANGE       FAN01
003200*                               REQUIRED.                      FAN01
003300*   03   05/19/04  JKK  WO-0733  BARNS-CREATED/DELETED NOW      FAN01
003400*                               PASSED DOWN TO FARMRD0 ON THE   FAN01
003500*                               SHARED TOTALS AREA SO THE       FAN01
003600*                               REPORT TRAILER STAYS IN STEP.   FAN01
003700*************************************************************  FAN01
003800 ENVIRONMENT DIVISION.                                         FAN01
003900 CONFIGURATION SECTION.                                        FAN01
004000 SOURCE-COMPUTER. IBM-AT.                                      FAN01
004100 OBJECT-COMPUTER. IBM-AT.                                      FAN01
004200 SPECIAL-NAMES.                                                FAN01
004300     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                       FAN01
004400                OFF STATUS IS WS-NORMAL-RUN-SWITCH.             FAN01
004500 DATA DIVISION.                                                FAN01
004600 WORKING-STORAGE SECTION.                                      FAN01
004700 77  WS-ANM-SUB              PIC 9(4)    COMP.                 FAN01
004800*                                                              FAN01
004900 01  WS-LOOKUP-WORK.                                           FAN01
005000     02  WS-MATCHED-COLOR    PIC X(10).                        FAN01
005100     02  WS-DOM-SUB          PIC 9(4)    COMP.                 FAN01
005200     02  WS-FOUND-ANM-SUB    PIC 9(4)    COMP.                 FAN01
005300     02  FILLER              PIC X(2).                         FAN01
005400*                                                              FAN01
005500 01  WS-TRACE-AREA.                                            FAN01
005600     02  WS-TRACE-ANIMAL-ID  PIC 9(9).                         FAN01
005700     02  FILLER              PIC X(1).                         FAN01
005800 01  WS-TRACE-AREA-ED REDEFINES WS-TRACE-AREA.                 FAN01
005900     02  WS-TRACE-ANIMAL-ID-ED PIC ZZZZZZZZ9.                  FAN01
006000     02  FILLER              PIC X(1).                         FAN01
006100*                                                              FAN01
006200 LINKAGE SECTION.                                              FAN01
006300*                                                              FAN01
006400*    LK-TRAN IS HAND-KEYED, NOT COPIED -- THE SAME HABIT THIS   FAN01
006500*    SHOP USED ON THE OLD PATHS/PR-PATH LINKAGE, KEPT IN STEP   FAN01
006600*    WITH FARMTRN.                                              FAN01
006700 01  LK-TRAN.                                                  FAN01
006800     02  LK-TRN-ACTION       PIC X(6).                         FAN01
006900     02  LK-TRN-ANIMAL-ID    PIC 9(9).                         FAN01
007000     02  LK-TRN-NAME         PIC X(20).                        FAN01
007100     02  LK-TRN-FAV-COLOR    PIC X(5).                         FAN01
007200 01  LK-TRAN-RAW REDEFINES LK-TRAN.                            FAN01
007300     02  LK-TRAN-RAW-TEXT    PIC X(40).                        FAN01
007400*                                                              FAN01
007500 01  LK-SERVICE-PARMS.                                         FAN01
007600     02  LK-SERVICE-FUNCTION PIC X(6).                         FAN01
007700         88  LK-SVC-ADD          VALUE "ADD   ".               FAN01
007800         88  LK-SVC-REMOVE       VALUE "REMOVE".               FAN01
007900     02  LK-SERVICE-COLOR    PIC X(10).                        FAN01
008000     02  LK-SERVICE-REJECT-SW PIC X.                           FAN01
008100         88  LK-SERVICE-REJECTED VALUE "Y".                    FAN01
008200     02  FILLER              PIC X(2).                         FAN01
008210 01  LK-SERVICE-PARMS-R REDEFINES LK-SERVICE-PARMS.             FAN01
008220     02  LK-SERVICE-PARMS-FLAT PIC X(19).                       FAN01
008300*                                                              FAN01
008400     COPY FARMTAB.                                             FAN01
008500*                                                              FAN01
008600 01  WS-CONTROL-TOTALS.                                        FAN01
008700     02  WS-TRANS-READ       PIC 9(6)    COMP.                 FAN01
008800     02  WS-ADDS-APPLIED     PIC 9(6)    COMP.                 FAN01
008900     02  WS-REMOVES-APPLIED  PIC 9(6)    COMP.                 FAN01
009000     02  WS-REJECTS          PIC 9(6)    COMP.                 FAN01
009100     02  WS-BARNS-CREATED    PIC 9(6)    COMP.                 FAN01
009200     02  WS-BARNS-DELETED    PIC 9(6)    COMP.                 FAN01
009300     02  FILLER              PIC X(2).                         FAN01
009400*                                                              FAN01
009500 PROCEDURE DIVISION USING LK-TRAN                              FAN01
009600                          LK-SERVICE-PARMS                     FAN01
009700                          WS-ANIMAL-TABLE-AREA                 FAN01
009800                          WS-BARN-TABLE-AREA                   FAN01
009900                          WS-FARM-COUNTERS                     FAN01
010000                          WS-CONTROL-TOTALS                    FAN01
010100                          WS-COLOR-DOMAIN-TABLE.                FAN01
010200*                                                              FAN01
010300 0100-SERVICE-DISPATCH.                                        FAN01
010400     MOVE "N" TO LK-SERVICE-REJECT-SW.                         FAN01
010500     EVALUATE TRUE                                             FAN01
010600         WHEN LK-SVC-ADD                                       FAN01
010700             PERFORM 2000-VALIDATE-ADD-TRAN                    FAN01
010800                THRU 2000-VALIDATE-ADD-TRAN-EXIT                FAN01
010900             IF NOT LK-SERVICE-REJECTED                        FAN01
011000                 PERFORM 1000-ADD-ANIMAL                       FAN01
011100                    THRU 1000-ADD-ANIMAL-EXIT                   FAN01
011200             END-IF                                            FAN01
011300         WHEN LK-SVC-REMOVE                                    FAN01
011400             PERFORM 2100-VALIDATE-REMOVE-TRAN                 FAN01
011500                THRU 2100-VALIDATE-REMOVE-TRAN-EXIT             FAN01
011600             IF NOT LK-SERVICE-REJECTED                        FAN01
011700                 PERFORM 1100-REMOVE-ANIMAL                    FAN01
011800                    THRU 1100-REMOVE-ANIMAL-EXIT                FAN01
011900             END-IF                                            FAN01
012000         WHEN OTHER                                            FAN01
012100             MOVE "Y" TO LK-SERVICE-REJECT-SW                  FAN01
012200             DISPLAY "FARMAN0 -- REJECTED, BAD ACTION CODE "    FAN01
012300                     LK-TRAN-RAW-TEXT                          FAN01
012400     END-EVALUATE.                                             FAN01
012500     GOBACK.                                                   FAN01
012600*                                                              FAN01
012700 1000-ADD-ANIMAL.                                              FAN01
012800     ADD 1 TO WS-ANIMAL-COUNT.                                 FAN01
012900     MOVE WS-ANIMAL-COUNT TO WS-ANM-SUB.                       FAN01
013000     MOVE WS-NEXT-ANIMAL-ID TO WS-ANM-ID (WS-ANM-SUB).         FAN01
013100     ADD 1 TO WS-NEXT-ANIMAL-ID.                               FAN01
013200     MOVE LK-TRN-NAME TO WS-ANM-NAME (WS-ANM-SUB).             FAN01
013300     MOVE WS-MATCHED-COLOR TO WS-ANM-FAV-COLOR (WS-ANM-SUB).   FAN01
013400     MOVE ZEROES TO WS-ANM-BARN-ID (WS-ANM-SUB).               FAN01
013500     MOVE WS-MATCHED-COLOR TO LK-SERVICE-COLOR.                FAN01
013550     DISPLAY "FARMAN0 -- ADD, PARMS NOW "                        FAN01
013560             LK-SERVICE-PARMS-FLAT.                              FAN01
013600     CALL "FARMRD0" USING LK-SERVICE-COLOR                     FAN01
013700                          WS-ANIMAL-TABLE-AREA                 FAN01
013800                          WS-BARN-TABLE-AREA                   FAN01
013900                          WS-FARM-COUNTERS                     FAN01
014000                          WS-CONTROL-TOTALS.                   FAN01
014100 1000-ADD-ANIMAL-EXIT.                                         FAN01
014200     EXIT.                                                     FAN01
014300*                                                              FAN01
014400 1100-REMOVE-ANIMAL.                                           FAN01
014500     MOVE WS-ANM-FAV-COLOR (WS-FOUND-ANM-SUB)                  FAN01
014600                      TO WS-MATCHED-COLOR.                     FAN01
014700     MOVE WS-MATCHED-COLOR TO LK-SERVICE-COLOR.                FAN01
014800     PERFORM 1150-COMPACT-ANIMAL-TABLE                         FAN01
014900        THRU 1150-COMPACT-ANIMAL-TABLE-EXIT.                   FAN01
015000     CALL "FARMRD0" USING LK-SERVICE-COLOR                     FAN01
015100                          WS-ANIMAL-TABLE-AREA                 FAN01
015200                          WS-BARN-TABLE-AREA                   FAN01
015300                          WS-FARM-COUNTERS                     FAN01
015400                          WS-CONTROL-TOTALS.                   FAN01
015500 1100-REMOVE-ANIMAL-EXIT.                                      FAN01
015600     EXIT.                                                     FAN01
015700*                                                              FAN01
015800*    SHIFTS EVERY ROW ABOVE THE REMOVED ANIMAL DOWN ONE SLOT   FAN01
015900*    SO THE TABLE STAYS DENSE -- FARMRD0 AND FARMRP0 BOTH WALK FAN01
016000*    IT 1 THRU WS-ANIMAL-COUNT WITH NO GAPS.                    FAN01
016100 1150-COMPACT-ANIMAL-TABLE.                                    FAN01
016200     MOVE WS-FOUND-ANM-SUB TO WS-ANM-SUB.                      FAN01
016300     IF WS-ANM-SUB NOT < WS-ANIMAL-COUNT                       FAN01
016400         GO TO 1150-COMPACT-DONE.                              FAN01
016500 1150-COMPACT-ANIMAL-TABLE-LOOP.                                FAN01
016600     MOVE WS-ANM-ID (WS-ANM-SUB + 1)                           FAN01
016700                      TO WS-ANM-ID (WS-ANM-SUB).                FAN01
016800     MOVE WS-ANM-NAME (WS-ANM-SUB + 1)                         FAN01
016900                      TO WS-ANM-NAME (WS-ANM-SUB).              FAN01
017000     MOVE WS-ANM-FAV-COLOR (WS-ANM-SUB + 1)                    FAN01
017100                      TO WS-ANM-FAV-COLOR (WS-ANM-SUB).         FAN01
017200     MOVE WS-ANM-BARN-ID (WS-ANM-SUB + 1)                      FAN01
017300                      TO WS-ANM-BARN-ID (WS-ANM-SUB).           FAN01
017400     IF WS-ANM-SUB + 1 NOT < WS-ANIMAL-COUNT                    FAN01
017500         GO TO 1150-COMPACT-DONE.                               FAN01
017600     ADD 1 TO WS-ANM-SUB.                                      FAN01
017700     GO TO 1150-COMPACT-ANIMAL-TABLE-LOOP.                      FAN01
017800 1150-COMPACT-DONE.                                             FAN01
017900     SUBTRACT 1 FROM WS-ANIMAL-COUNT.                           FAN01
018000 1150-COMPACT-ANIMAL-TABLE-EXIT.                                FAN01
018100     EXIT.                                                      FAN01
018200*                                                              FAN01
018300*    NO CALLER IN THE HOUSING JOB TODAY -- FARMRP0 WALKS THE   FAN01
018400*    SAME TABLE DIRECTLY FOR THE REPORT.  KEPT SO THE FULL     FAN01
018500*    ANIMAL SERVICE SET IS STILL HERE IF A CALLER SHOWS UP.    FAN01
018600 1200-FIND-ALL-ANIMALS.                                         FAN01
018700     CONTINUE.                                                  FAN01
018800 1200-FIND-ALL-ANIMALS-EXIT.                                    FAN01
018900     EXIT.                                                      FAN01
019000*                                                              FAN01
019100*    NO CALLER IN THE HOUSING JOB TODAY -- A PURGE CONTROL ON  FAN01
019200*    THE TRANSACTION FILE WAS DISCUSSED BUT NEVER BUILT.       FAN01
019300 1300-DELETE-ALL-ANIMALS.                                       FAN01
019400     MOVE ZEROES TO WS-ANIMAL-COUNT.                            FAN01
019500     MOVE 1 TO WS-DOM-SUB.                                      FAN01
019600 1300-DELETE-ALL-ANIMALS-LOOP.                                   FAN01
019700     IF WS-DOM-SUB > 7                                          FAN01
019800         GO TO 1300-DELETE-ALL-ANIMALS-EXIT.                    FAN01
019900     MOVE WS-COLOR-NAME (WS-DOM-SUB) TO LK-SERVICE-COLOR.       FAN01
020000     CALL "FARMRD0" USING LK-SERVICE-COLOR                      FAN01
020100                          WS-ANIMAL-TABLE-AREA                  FAN01
020200                          WS-BARN-TABLE-AREA                    FAN01
020300                          WS-FARM-COUNTERS                      FAN01
020400                          WS-CONTROL-TOTALS.                    FAN01
020500     ADD 1 TO WS-DOM-SUB.                                       FAN01
020600     GO TO 1300-DELETE-ALL-ANIMALS-LOOP.                        FAN01
020700 1300-DELETE-ALL-ANIMALS-EXIT.                                  FAN01
020800     EXIT.                                                      FAN01
020900*                                                              FAN01
021000*    AN ADD IS GOOD ONLY IF THE FAVORITE COLOR NAMED IS ONE OF FAN01
021100*    THE SEVEN IN THE DOMAIN TABLE.  THE TRANSACTION FIELD IS  FAN01
021200*    ONLY FIVE BYTES WIDE SO THE COMPARE IS AGAINST THE FIRST  FAN01
021300*    FIVE BYTES OF THE DOMAIN ENTRY -- NO TWO COLORS SHARE THE FAN01
021400*    SAME FIRST FIVE LETTERS, SO THIS STILL PICKS ONE DOMAIN   FAN01
021500*    ENTRY CLEAN, AND THE FULL NAME GOES ON THE ANIMAL RECORD. FAN01
021600 2000-VALIDATE-ADD-TRAN.                                        FAN01
021700     MOVE "Y" TO LK-SERVICE-REJECT-SW.                          FAN01
021800     MOVE SPACES TO WS-MATCHED-COLOR.                           FAN01
021900     MOVE 1 TO WS-DOM-SUB.                                      FAN01
022000 2000-VALIDATE-ADD-TRAN-LOOP.                                   FAN01
022100     IF WS-DOM-SUB > 7                                          FAN01
022200         GO TO 2000-VALIDATE-ADD-TRAN-EXIT.                     FAN01
022300     IF LK-TRN-FAV-COLOR = WS-COLOR-NAME (WS-DOM-SUB) (1:5)      FAN01
022400         MOVE WS-COLOR-NAME (WS-DOM-SUB) TO WS-MATCHED-COLOR     FAN01
022500         MOVE "N" TO LK-SERVICE-REJECT-SW                       FAN01
022600         GO TO 2000-VALIDATE-ADD-TRAN-EXIT                      FAN01
022700     END-IF.                                                    FAN01
022800     ADD 1 TO WS-DOM-SUB.                                       FAN01
022900     GO TO 2000-VALIDATE-ADD-TRAN-LOOP.                         FAN01
023000 2000-VALIDATE-ADD-TRAN-EXIT.                                   FAN01
023100     EXIT.                                                      FAN01
023200*                                                              FAN01
023300*    A REMOVE IS GOOD ONLY IF THE ANIMAL ID NAMED IS STILL ON  FAN01
023400*    THE IN-CORE ANIMAL TABLE.                                 FAN01
023500 2100-VALIDATE-REMOVE-TRAN.                                     FAN01
023600     MOVE "Y" TO LK-SERVICE-REJECT-SW.                          FAN01
023700     MOVE 0 TO WS-FOUND-ANM-SUB.                                FAN01
023800     IF WS-ANIMAL-COUNT = 0                                     FAN01
023900         GO TO 2100-VALIDATE-REMOVE-TRAN-NOTFOUND.              FAN01
024000     MOVE 1 TO WS-ANM-SUB.                                      FAN01
024100 2100-VALIDATE-REMOVE-TRAN-LOOP.                                FAN01
024200     IF WS-ANM-ID (WS-ANM-SUB) = LK-TRN-ANIMAL-ID                FAN01
024300         MOVE WS-ANM-SUB TO WS-FOUND-ANM-SUB                     FAN01
024400         MOVE "N" TO LK-SERVICE-REJECT-SW                       FAN01
024500         GO TO 2100-VALIDATE-REMOVE-TRAN-EXIT                   FAN01
024600     END-IF.                                                    FAN01
024700     IF WS-ANM-SUB NOT < WS-ANIMAL-COUNT                        FAN01
024800         GO TO 2100-VALIDATE-REMOVE-TRAN-NOTFOUND.              FAN01
024900     ADD 1 TO WS-ANM-SUB.                                       FAN01
025000     GO TO 2100-VALIDATE-REMOVE-TRAN-LOOP.                      FAN01
025100 2100-VALIDATE-REMOVE-TRAN-NOTFOUND.                            FAN01
025200     MOVE LK-TRN-ANIMAL-ID TO WS-TRACE-ANIMAL-ID.               FAN01
025300     DISPLAY "FARMAN0 -- REJECTED REMOVE, ID NOT ON FILE "       FAN01
025400             WS-TRACE-ANIMAL-ID-ED.                             FAN01
025500 2100-VALIDATE-REMOVE-TRAN-EXIT.                                FAN01
025600     EXIT.                                                      FAN01
