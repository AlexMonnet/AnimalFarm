000100************************************************************* FAM01
000200*                                                            * FAM01
000300*   F A R M A N M  --  A N I M A L   M A S T E R   R E C O R D* FAM01
000400*                                                            * FAM01
000500*   ONE ENTRY PER ANIMAL ON THE FARM.  FIFTY BYTES, FIXED.   * FAM01
000600*   ANM-ID IS ASSIGNED SEQUENTIALLY AS ANIMALS ARE ADDED AND * FAM01
000700*   NEVER RE-USED.  ANM-BARN-ID OF ZERO MEANS "NOT YET       * FAM01
000800*   HOUSED" -- THE REDISTRIBUTION STEP ALWAYS FILLS THIS IN  * FAM01
000900*   BEFORE THE ANIMAL MASTER IS WRITTEN BACK OUT.            * FAM01
001000*                                                            * FAM01
001100*   REV  DATE      BY   TICKET   DESCRIPTION                 * FAM01
001200*   ---  --------  ---  -------  --------------------------- FAM01
001300*   00   03/11/86  SVT  -------  ORIGINAL LAYOUT.             FAM01
001400*   01   09/22/91  SVT  WO-0447  ADDED ANM-BARN-ID WHEN THE   FAM01
001500*                               REDISTRIBUTION RUN WAS SPLIT FAM01
001600*                               OUT OF THE HOUSING PROGRAM.   FAM01
001700************************************************************* FAM01
001800 01  ANIMAL-REC.                                              FAM01
001900     02  ANM-ID              PIC 9(9).                        FAM01
002000     02  ANM-NAME            PIC X(20).                       FAM01
002100     02  ANM-FAV-COLOR       PIC X(10).                       FAM01
002200     02  ANM-BARN-ID         PIC 9(9).                        FAM01
002300     02  FILLER              PIC X(2).                        FAM01
