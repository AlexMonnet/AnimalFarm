000100 IDENTIFICATION DIVISION.                                      FCN01
000200 PROGRAM-ID.    FARMCN0.                                       FCN01
000300 AUTHOR.        S. TEMERZIDIS.                                 FCN01
000400 INSTALLATION.  FARM RECORDS SHOP.                             FCN01
000500 DATE-WRITTEN.  09/22/1991.                                    FCN01
000600 DATE-COMPILED.                                                FCN01
000700 SECURITY.      NONE.                                          FCN01
000800*                                                              FCN01
000900*************************************************************  FCN01
001000*                                                            *  FCN01
001100*   FARMCN0  --  BARN COUNT CALCULATOR AND INVENTORY ADJUSTER*  FCN01
001200*                                                            *  FCN01
001300*   TWO LITTLE SERVICES CALLED BY FARMRD0.  "CALC" WORKS OUT *  FCN01
001400*   HOW MANY BARNS A HEAD COUNT NEEDS AT A GIVEN CAPACITY,   *  FCN01
001500*   ROUNDING UP.  "ADJUST" THEN CREATES OR DELETES BARNS OF A*  FCN01
001600*   GIVEN COLOR UNTIL THE TABLE HOLDS EXACTLY THAT MANY.     *  FCN01
001700*                                                            *  FCN01
001800*   REV  DATE      BY   TICKET   DESCRIPTION                 *  FCN01
001900*   ---  --------  ---  -------  ---------------------------   FCN01
002000*   00   09/22/91  SVT  WO-0447  ORIGINAL.  REPLACES THE OLD    FCN01
002100*                               CONST01 REFERENCE-CODE TABLE    FCN01
002200*                               MAINTENANCE PROGRAM -- KEPT ITS FCN01
002300*                               SMALL, SELF-CONTAINED SHAPE.    FCN01
002400*   01   02/03/93  SVT  WO-0511  ADDED THE CREATE/DELETE TRACE  FCN01
002500*                               DISPLAYS.                      FCN01
002600*   02   11/30/98  JKK  WO-0690  Y2K REVIEW -- NO DATE FIELDS   FCN01
002700*                               IN THIS MODULE, NO CHANGE       FCN01
002800*                               REQUIRED.                      FCN01
002900*   03   05/19/04  JKK  WO-0733  BARNS-CREATED/DELETED NOW      FCN01
003000*                               ROLL UP TO THE SHARED TOTALS    FCN01
003100*                               AREA INSTEAD OF A LOCAL COUNT.  FCN01
003200*************************************************************  FCN01
003300 ENVIRONMENT DIVISION.                                         FCN01
003400 CONFIGURATION SECTION.                                        FCN01
003500 SOURCE-COMPUTER. IBM-AT.                                      FCN01
003600 OBJECT-COMPUTER. IBM-AT.                                      FCN01
003700 SPECIAL-NAMES.                                                FCN01
003800     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                       FCN01
003900                OFF STATUS IS WS-NORMAL-RUN-SWITCH.             FCN01
004000 DATA DIVISION.                                                FCN01
004100 WORKING-STORAGE SECTION.                                      FCN01
004200 77  WS-SUB1                 PIC 9(4)    COMP.                 FCN01
004300 77  WS-SUB2                 PIC 9(4)    COMP.                 FCN01
004400 77  WS-REMAINDER            PIC 9(6)    COMP.                 FCN01
004500 77  WS-CURRENT-COLOR-BARNS  PIC 9(4)    COMP.                 FCN01
004600*                                                              FCN01
004700*    BUILDS THE NAME FOR A NEW BARN OPENED DURING AN ADJUST.   FCN01
004800 01  WS-NEW-BARN-NAME.                                         FCN01
004900     02  FILLER              PIC X(5)    VALUE "BARN ".        FCN01
005000     02  WS-NBN-COLOR        PIC X(10).                        FCN01
005100     02  FILLER              PIC X(10)   VALUE SPACES.         FCN01
005200 01  WS-NEW-BARN-NAME-R REDEFINES WS-NEW-BARN-NAME.            FCN01
005300     02  WS-NBN-FLAT         PIC X(25).                        FCN01
005400*                                                              FCN01
005500 01  WS-TRACE-CNT-AREA.                                        FCN01
005600     02  WS-TRACE-CNT        PIC 9(4).                         FCN01
005700     02  FILLER              PIC X(1).                         FCN01
005800 01  WS-TRACE-CNT-AREA-ED REDEFINES WS-TRACE-CNT-AREA.         FCN01
005900     02  WS-TRACE-CNT-ED     PIC ZZZ9.                         FCN01
006000     02  FILLER              PIC X(1).                         FCN01
006100*                                                              FCN01
006200 LINKAGE SECTION.                                              FCN01
006300*                                                              FCN01
006400*    LK-CN-PARMS IS HAND-KEYED TO MATCH FARMRD0'S WS-CN-PARMS,  FCN01
006500*    SAME AS THE OLD PATHS BLOCK WAS HAND-KEYED IN EVERY        FCN01
006600*    PROGRAM THAT CALLED THROUGH IT.                            FCN01
006700 01  LK-CN-PARMS.                                               FCN01
006800     02  LK-CN-FUNCTION      PIC X(6).                          FCN01
006900         88  LK-CN-CALCULATE     VALUE "CALC  ".                FCN01
007000         88  LK-CN-ADJUST        VALUE "ADJUST".                FCN01
007100     02  LK-CN-COLOR         PIC X(10).                         FCN01
007200     02  LK-CN-ANIMAL-COUNT  PIC 9(6)    COMP.                  FCN01
007300     02  LK-CN-CAPACITY      PIC 9(4).                          FCN01
007400     02  LK-CN-REQUIRED-BARNS PIC 9(4)   COMP.                  FCN01
007500     02  FILLER              PIC X(2).                          FCN01
007510 01  LK-CN-PARMS-R REDEFINES LK-CN-PARMS.                        FCN01
007520     02  LK-CN-PARMS-FLAT    PIC X(23).                          FCN01
007600*                                                              FCN01
007700     COPY FARMTAB.                                              FCN01
007800*                                                              FCN01
007900 01  WS-CONTROL-TOTALS.                                         FCN01
008000     02  WS-TRANS-READ       PIC 9(6)    COMP.                  FCN01
008100     02  WS-ADDS-APPLIED     PIC 9(6)    COMP.                  FCN01
008200     02  WS-REMOVES-APPLIED  PIC 9(6)    COMP.                  FCN01
008300     02  WS-REJECTS          PIC 9(6)    COMP.                  FCN01
008400     02  WS-BARNS-CREATED    PIC 9(6)    COMP.                  FCN01
008500     02  WS-BARNS-DELETED    PIC 9(6)    COMP.                  FCN01
008600     02  FILLER              PIC X(2).                          FCN01
008700*                                                              FCN01
008800 PROCEDURE DIVISION USING LK-CN-PARMS                           FCN01
008900                          WS-BARN-TABLE-AREA                    FCN01
009000                          WS-FARM-COUNTERS                      FCN01
009100                          WS-CONTROL-TOTALS.                    FCN01
009200*                                                              FCN01
009300 0100-FUNCTION-DISPATCH.                                        FCN01
009310     DISPLAY "FARMCN0 -- ENTERED, PARMS " LK-CN-PARMS-FLAT.      FCN01
009400     EVALUATE TRUE                                              FCN01
009500         WHEN LK-CN-CALCULATE                                   FCN01
009600             PERFORM 1000-CALC-REQUIRED-BARNS                   FCN01
009700                THRU 1000-CALC-REQUIRED-BARNS-EXIT               FCN01
009800         WHEN LK-CN-ADJUST                                      FCN01
009900             PERFORM 2000-ADJUST-BARN-INVENTORY                 FCN01
010000                THRU 2000-ADJUST-BARN-INVENTORY-EXIT             FCN01
010100         WHEN OTHER                                              FCN01
010200             CONTINUE                                            FCN01
010300     END-EVALUATE.                                               FCN01
010400     GOBACK.                                                     FCN01
010500*                                                              FCN01
010600*    CEILING DIVISION -- ONE LEFTOVER ANIMAL STILL NEEDS A      FCN01
010700*    WHOLE EXTRA BARN.                                          FCN01
010800 1000-CALC-REQUIRED-BARNS.                                       FCN01
010900     DIVIDE LK-CN-ANIMAL-COUNT BY LK-CN-CAPACITY                 FCN01
011000            GIVING LK-CN-REQUIRED-BARNS                          FCN01
011100            REMAINDER WS-REMAINDER.                              FCN01
011200     IF WS-REMAINDER NOT = 0                                     FCN01
011300         ADD 1 TO LK-CN-REQUIRED-BARNS.                          FCN01
011400 1000-CALC-REQUIRED-BARNS-EXIT.                                  FCN01
011500     EXIT.                                                       FCN01
011600*                                                              FCN01
011700*    COUNTS WHAT IS ON THE BARN TABLE NOW FOR THIS COLOR, THEN  FCN01
011800*    CREATES OR DELETES ONE BARN AT A TIME UNTIL THE COUNT      FCN01
011900*    MATCHES WHAT 1000 ABOVE WORKED OUT.                        FCN01
012000 2000-ADJUST-BARN-INVENTORY.                                     FCN01
012100     PERFORM 2050-COUNT-COLOR-BARNS                              FCN01
012200        THRU 2050-COUNT-COLOR-BARNS-EXIT.                        FCN01
012300 2000-ADJUST-BARN-INVENTORY-LOOP.                                FCN01
012400     IF WS-CURRENT-COLOR-BARNS = LK-CN-REQUIRED-BARNS            FCN01
012500         GO TO 2000-ADJUST-BARN-INVENTORY-EXIT.                  FCN01
012600     IF WS-CURRENT-COLOR-BARNS < LK-CN-REQUIRED-BARNS            FCN01
012700         PERFORM 2100-CREATE-BARN                                FCN01
012800            THRU 2100-CREATE-BARN-EXIT                           FCN01
012900     ELSE                                                        FCN01
013000         PERFORM 2200-DELETE-SURPLUS-BARN                        FCN01
013100            THRU 2200-DELETE-SURPLUS-BARN-EXIT                   FCN01
013200     END-IF.                                                     FCN01
013300     GO TO 2000-ADJUST-BARN-INVENTORY-LOOP.                      FCN01
013400 2000-ADJUST-BARN-INVENTORY-EXIT.                                FCN01
013500     EXIT.                                                       FCN01
013600*                                                              FCN01
013700 2050-COUNT-COLOR-BARNS.                                         FCN01
013800     MOVE 0 TO WS-CURRENT-COLOR-BARNS.                           FCN01
013900     IF WS-BARN-COUNT = 0                                        FCN01
014000         GO TO 2050-COUNT-COLOR-BARNS-EXIT.                      FCN01
014100     MOVE 1 TO WS-SUB1.                                          FCN01
014200 2050-COUNT-COLOR-BARNS-LOOP.                                    FCN01
014300     IF WS-BRN-COLOR (WS-SUB1) = LK-CN-COLOR                     FCN01
014400         ADD 1 TO WS-CURRENT-COLOR-BARNS.                        FCN01
014500     IF WS-SUB1 NOT < WS-BARN-COUNT                              FCN01
014600         GO TO 2050-COUNT-COLOR-BARNS-EXIT.                      FCN01
014700     ADD 1 TO WS-SUB1.                                           FCN01
014800     GO TO 2050-COUNT-COLOR-BARNS-LOOP.                          FCN01
014900 2050-COUNT-COLOR-BARNS-EXIT.                                    FCN01
015000     EXIT.                                                       FCN01
015100*                                                              FCN01
015200 2100-CREATE-BARN.                                               FCN01
015300     ADD 1 TO WS-BARN-COUNT.                                     FCN01
015400     MOVE WS-BARN-COUNT TO WS-SUB1.                              FCN01
015500     MOVE WS-NEXT-BARN-ID TO WS-BRN-ID (WS-SUB1).                FCN01
015600     ADD 1 TO WS-NEXT-BARN-ID.                                   FCN01
015700     MOVE LK-CN-COLOR TO WS-NBN-COLOR.                           FCN01
015800     MOVE WS-NBN-FLAT TO WS-BRN-NAME (WS-SUB1).                  FCN01
015900     MOVE LK-CN-COLOR TO WS-BRN-COLOR (WS-SUB1).                 FCN01
016000     MOVE LK-CN-CAPACITY TO WS-BRN-CAPACITY (WS-SUB1).           FCN01
016100     ADD 1 TO WS-BARNS-CREATED.                                  FCN01
016200     ADD 1 TO WS-CURRENT-COLOR-BARNS.                            FCN01
016300     MOVE WS-BARN-COUNT TO WS-TRACE-CNT.                         FCN01
016400     DISPLAY "FARMCN0 -- CREATED BARN, TABLE NOW "               FCN01
016500             WS-TRACE-CNT-ED " ROWS".                            FCN01
016600 2100-CREATE-BARN-EXIT.                                          FCN01
016700     EXIT.                                                       FCN01
016800*                                                              FCN01
016900*    REMOVES ONE BARN OF THE COLOR NAMED, TAKING THE LAST ONE   FCN01
017000*    ON THE TABLE SO THE LOWER-NUMBERED BARNS OF THE COLOR      FCN01
017100*    KEEP THEIR IDENTITY ACROSS RUNS.                           FCN01
017200 2200-DELETE-SURPLUS-BARN.                                       FCN01
017300     MOVE 0 TO WS-SUB2.                                          FCN01
017400     MOVE 1 TO WS-SUB1.                                          FCN01
017500 2200-DELETE-SURPLUS-BARN-SCAN.                                  FCN01
017600     IF WS-BRN-COLOR (WS-SUB1) = LK-CN-COLOR                     FCN01
017700         MOVE WS-SUB1 TO WS-SUB2.                                FCN01
017800     IF WS-SUB1 NOT < WS-BARN-COUNT                              FCN01
017900         GO TO 2200-DELETE-SURPLUS-BARN-FOUND.                   FCN01
018000     ADD 1 TO WS-SUB1.                                           FCN01
018100     GO TO 2200-DELETE-SURPLUS-BARN-SCAN.                        FCN01
018200 2200-DELETE-SURPLUS-BARN-FOUND.                                 FCN01
018300     PERFORM 2250-DELETE-BARN-AT                                 FCN01
018400        THRU 2250-DELETE-BARN-AT-EXIT.                           FCN01
018500     ADD 1 TO WS-BARNS-DELETED.                                  FCN01
018600     SUBTRACT 1 FROM WS-CURRENT-COLOR-BARNS.                     FCN01
018700     MOVE WS-BARN-COUNT TO WS-TRACE-CNT.                         FCN01
018800     DISPLAY "FARMCN0 -- DELETED BARN, TABLE NOW "               FCN01
018900             WS-TRACE-CNT-ED " ROWS".                            FCN01
019000 2200-DELETE-SURPLUS-BARN-EXIT.                                  FCN01
019100     EXIT.                                                       FCN01
019200*                                                              FCN01
019300*    SHIFTS EVERY ROW ABOVE WS-SUB2 DOWN ONE SLOT.              FCN01
019400 2250-DELETE-BARN-AT.                                            FCN01
019500     MOVE WS-SUB2 TO WS-SUB1.                                    FCN01
019600     IF WS-SUB1 NOT < WS-BARN-COUNT                              FCN01
019700         GO TO 2250-DELETE-BARN-AT-DONE.                         FCN01
019800 2250-DELETE-BARN-AT-LOOP.                                       FCN01
019900     MOVE WS-BRN-ID (WS-SUB1 + 1)                                FCN01
020000                      TO WS-BRN-ID (WS-SUB1).                   FCN01
020100     MOVE WS-BRN-NAME (WS-SUB1 + 1)                              FCN01
020200                      TO WS-BRN-NAME (WS-SUB1).                  FCN01
020300     MOVE WS-BRN-COLOR (WS-SUB1 + 1)                             FCN01
020400                      TO WS-BRN-COLOR (WS-SUB1).                 FCN01
020500     MOVE WS-BRN-CAPACITY (WS-SUB1 + 1)                          FCN01
020600                      TO WS-BRN-CAPACITY (WS-SUB1).              FCN01
020700     IF WS-SUB1 + 1 NOT < WS-BARN-COUNT                          FCN01
020800         GO TO 2250-DELETE-BARN-AT-DONE.                         FCN01
020900     ADD 1 TO WS-SUB1.                                           FCN01
021000     GO TO 2250-DELETE-BARN-AT-LOOP.                             FCN01
021100 2250-DELETE-BARN-AT-DONE.                                       FCN01
021200     SUBTRACT 1 FROM WS-BARN-COUNT.                              FCN01
021300 2250-DELETE-BARN-AT-EXIT.                                       FCN01
021400     EXIT.                                                       FCN01
