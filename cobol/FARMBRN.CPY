000100************************************************************* FBR01
000200*                                                            * FBR01
000300*   F A R M B R N  --  B A R N   M A S T E R   R E C O R D    * FBR01
000400*                                                            * FBR01
000500*   ONE ENTRY PER BARN.  FIFTY BYTES, FIXED.  ALL BARNS OF   * FBR01
000600*   ONE COLOR SHARE THE SAME CAPACITY -- THE REDISTRIBUTION  * FBR01
000700*   STEP TAKES THE CAPACITY FROM THE FIRST BARN OF THE COLOR * FBR01
000800*   IT FINDS AND USES IT FOR EVERY BARN OF THAT COLOR.       * FBR01
000900*                                                            * FBR01
001000*   REV  DATE      BY   TICKET   DESCRIPTION                 * FBR01
001100*   ---  --------  ---  -------  --------------------------- FBR01
001200*   00   03/11/86  SVT  -------  ORIGINAL LAYOUT.             FBR01
001300*   01   09/22/91  SVT  WO-0447  SPLIT OUT WITH THE ANIMAL    FBR01
001400*                               MASTER WHEN REDISTRIBUTION   FBR01
001500*                               BECAME ITS OWN STEP.          FBR01
001600************************************************************* FBR01
001700 01  BARN-REC.                                                FBR01
001800     02  BRN-ID              PIC 9(9).                        FBR01
001900     02  BRN-NAME            PIC X(25).                       FBR01
002000     02  BRN-COLOR           PIC X(10).                       FBR01
002100     02  BRN-CAPACITY        PIC 9(4).                        FBR01
002200     02  FILLER              PIC X(2).                        FBR01
